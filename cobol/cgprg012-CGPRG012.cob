000100 IDENTIFICATION DIVISION.                                                 
000200*=======================*                                                 
000300 PROGRAM-ID.    CGPRG012.                                                 
000400 AUTHOR.        RAFAEL AUGUSTO AMBROSIO.                                  
000500 INSTALLATION.  FATEC SAO CAETANO.                                        
000600 DATE-WRITTEN.  14/03/1989.                                               
000700 DATE-COMPILED. 09/08/2026.                                               
000800 SECURITY.      NIVEL BASICO.                                             
000900*--------------------------------------------------------------*          
001000* DISCIPLINA PROGRAMACAO MAINFRAME                                        
001100*--------------------------------------------------------------*          
001200* OBJETIVO: LER O REGISTRO DE POSICOES GPS DE UM SENSOR DE                
001300*           BOLSO (CADASTRO POSGPS), AGRUPAR AS LEITURAS POR              
001400*           SESSAO (QUEBRA DE CONTROLE EM SESSAO-ID), CALCULAR            
001500*           DISTANCIA, VELOCIDADE, GANHO DE ALTITUDE, ANDARES,            
001600*           CLASSIFICAR A ATIVIDADE PRATICADA, ESTIMAR GASTO              
001700*           CALORICO E PASSOS, PREVER A VELOCIDADE EM 30 SEG E            
001800*           EMITIR O ARQUIVO RESSES E O RELATORIO RELFIT COM              
001900*           TOTAIS POR ATIVIDADE E TOTAIS GERAIS/GANHO DE                 
002000*           EXPECTATIVA DE VIDA.                                          
002100*--------------------------------------------------------------*          
002200*------------------> HISTORICO - MANUTENCAO <------------------*          
002300* VERSAO  MES/ANO  NR.DOC  IDENT.  DESCRICAO                              
002400* ------  -------  ------  ------  -------------------------   *          
002500*  V01    MAR/1989 011001  RAA     VERSAO INICIAL - LEITURA DO    RAA1001 
002600*                                  CADASTRO DE POSICOES E CALCULO         
002700*                                  DE DISTANCIA (HAVERSINE)               
002800*  V02    OUT/1990 011014  RAA     INCLUIDO CALCULO DE GANHO DE   RAA1014 
002900*                                  ALTITUDE E ANDARES SUBIDOS             
003000*  V03    JUN/1992 011022  CGL     INCLUIDA CLASSIFICACAO DE      CGL1022 
003100*                                  ATIVIDADE (SENTADO/CAMINHADA/          
003200*                                  CORRIDA) POR VELOCIDADE MEDIA          
003300*  V04    FEV/1994 011031  CGL     DETECCAO DE ESCADA (STAIRS)    CGL1031 
003400*                                  VIA ANDARES POR MINUTO                 
003500*  V05    SET/1995 011045  RAA     INCLUIDO CALCULO DE MET E      RAA1045 
003600*                                  CALORIAS QUEIMADAS                     
003700*  V06    ABR/1997 011058  YWG     ESTIMATIVA DE PASSOS POR       YWG1058 
003800*                                  ATIVIDADE                              
003900*  V07    NOV/1998 011066  YWG     AJUSTE PARA VIRADA DO ANO 2000 YWG1066 
004000*                                  NAS ROTINAS DE DATA (SEM               
004100*                                  IMPACTO NA CHAVE DE SESSAO,            
004200*                                  QUE JA E ALFANUMERICA)                 
004300*  V08    JAN/1999 011067  YWG     REVISAO GERAL PARA ANO 2000    YWG1067 
004400*  V09    MAI/2001 011079  RAA     INCLUIDA PREVISAO DE VELOC.    RAA1079 
004500*                                  30 SEG A FRENTE (MEDIA MOVEL           
004600*                                  EXPONENCIAL + AR(1))                   
004700*  V10    AGO/2003 011088  CGL     INCLUIDO TOTAIS POR ATIVIDADE  CGL1088 
004800*                                  E PROJECAO DE GANHO DE ANOS DE         
004900*                                  VIDA A PARTIR DO MET SEMANAL           
005000*  V11    JUL/2006 011095  RAA     PARAMETRO DE PESO PASSA A SER  RAA1095 
005100*                                  LIDO DO CARTAO SYSIN                   
005200*  V12    FEV/2010 011103  YWG     REVISAO DAS FAIXAS DE MET E    YWG1103 
005300*                                  DO ARREDONDAMENTO DE PASSOS            
005400*  V13    OUT/2013 011118  CGL     CHAMADO 011118 - CORRIGIDO     CGL1118 
005500*                                  PISO DO INTERVALO DE AMOSTRA           
005600*                                  NA MEDIANA (MINIMO 0,1 SEG)            
005700*  V14    MAR/2017 011126  RAA     INCLUIDO MODO VERBOSO (UPSI-0) RAA1126 
005800*                                  PARA RASTREIO DE SESSAO                
005900*  V15    SET/2021 011134  YWG     REVISAO GERAL DE COMENTARIOS   YWG1134 
006000*  V16    FEV/2024 011142  CGL     ESTOURO DA TABELA DE POSICOES  CGL1142 
006100*                                  PASSA A SER ACUSADO NO TERMINO         
006200*                                  (WS-QTD-ESTOURO), CABECALHOS DE        
006300*                                  PAGINA PASSAM A USAR TOPO-PAGINA       
006400*--------------------------------------------------------------*          
006500 ENVIRONMENT DIVISION.                                                    
006600*====================*                                                    
006700 CONFIGURATION SECTION.                                                   
006800*---------------------*                                                   
006900 SPECIAL-NAMES.                                                           
007000     C01 IS TOPO-PAGINA                                                   
007100     UPSI-0 ON  STATUS IS WS-MODO-VERBOSO-LIGADO                          
007200            OFF STATUS IS WS-MODO-VERBOSO-DESLIGADO                       
007300     .                                                                    
007400 INPUT-OUTPUT SECTION.                                                    
007500*---------------------*                                                   
007600 FILE-CONTROL.                                                            
007700     SELECT POSGPS ASSIGN TO POSGPSJ                                      
007800            FILE STATUS   IS WS-FS-POS                                    
007900     .                                                                    
008000     SELECT RESSES ASSIGN TO RESSESJ                                      
008100            FILE STATUS   IS WS-FS-RES                                    
008200     .                                                                    
008300     SELECT RELFIT ASSIGN TO RELFITJ                                      
008400            FILE STATUS   IS WS-FS-REL                                    
008500     .                                                                    
008600 DATA DIVISION.                                                           
008700*=============*                                                           
008800 FILE SECTION.                                                            
008900*------------*                                                            
009000*-----> CADASTRO DE POSICOES GPS DA SESSAO (ENTRADA)                      
009100 FD  POSGPS                                                               
009200     LABEL RECORD STANDARD                                                
009300     RECORDING MODE  F                                                    
009400     .                                                                    
009500 01  REG-POSGPS             PIC X(80)                                     
009600     .                                                                    
009700*-----> RESUMO DE SESSOES (SAIDA - UMA LINHA POR SESSAO)                  
009800 FD  RESSES                                                               
009900     LABEL RECORD OMITTED                                                 
010000     RECORDING MODE  F                                                    
010100     .                                                                    
010200 01  REG-RESSES             PIC X(120)                                    
010300     .                                                                    
010400*-----> RELATORIO DE ANALISE FITNESS (SAIDA - IMPRESSAO)                  
010500 FD  RELFIT                                                               
010600     LABEL RECORD OMITTED                                                 
010700     RECORDING MODE  F                                                    
010800     .                                                                    
010900 01  REG-RELFIT              PIC X(132)                                   
011000     .                                                                    
011100 WORKING-STORAGE SECTION.                                                 
011200*-----------------------*                                                 
011300 01  FILLER                 PIC X(35)       VALUE                         
011400     '**** INICIO DA WORKING-STORAGE ****'.                               
011500                                                                          
011600*-----> VARIAVEIS AUXILIARES UTILIZADAS NO PROCESSAMENTO                  
011700 77  WS-QTD-ESTOURO         PIC S9(05) COMP  VALUE ZERO.                  
011800 77  WS-ORDENAR-TROCOU      PIC X(01)        VALUE 'N'.                   
011900                                                                          
012000 01  WS-AREA-AUX.                                                         
012100     05  WS-CTLIDO              PIC S9(07) COMP  VALUE ZERO.              
012200     05  WS-CTIMPR              PIC S9(07) COMP  VALUE ZERO.              
012300     05  WS-CTLIN-DET           PIC S9(04) COMP  VALUE 65.                
012400     05  WS-PAG-DET             PIC S9(04) COMP  VALUE ZERO.              
012500     05  WS-QTD-SESSOES         PIC S9(05) COMP  VALUE ZERO.              
012600     05  WS-DTSYS               PIC 9(06).                                
012700     05  WS-HRSYS               PIC 9(08).                                
012800     05  WS-DTEDI               PIC X(10).                                
012900     05  WS-HREDI               PIC X(11).                                
013000     05  WS-FS-POS              PIC X(02).                                
013100     05  WS-FS-RES              PIC X(02).                                
013200     05  WS-FS-REL              PIC X(02).                                
013300     05  WS-MSG                 PIC X(40).                                
013400     05  WS-FS-MSG              PIC X(02).                                
013500     05  FILLER                 PIC X(10) VALUE SPACES.                   
013600                                                                          
013700*-----> PARAMETRO DE PESO CORPORAL (CARTAO SYSIN, FORMATO 999V99)         
013800 01  WS-PARM-SYSIN.                                                       
013900     05  WS-PESO-SYSIN-E        PIC X(05).                                
014000     05  FILLER                 PIC X(01) VALUE SPACE.                    
014100 01  WS-PARM-SYSIN-ALT REDEFINES WS-PARM-SYSIN.                           
014200     05  WS-PESO-SYSIN-N        PIC 9(03)V9(02).                          
014300     05  FILLER                 PIC X(01).                                
014400 01  WS-PARM-CALC.                                                        
014500     05  WS-PESO-KG             PIC S9(03)V9(02) COMP VALUE 75.00.        
014600     05  FILLER                 PIC X(08) VALUE SPACES.                   
014700                                                                          
014800*-----> ENTRADA - CADASTRO DE POSICOES GPS (WS-...-E)                     
014900 01  WS-REG-POSGPS.                                                       
015000     05  WS-TIMESTAMP-E         PIC S9(15)                                
015100                                 SIGN IS LEADING SEPARATE.                
015200     05  WS-LATITUDE-E          PIC S9(03)V9(07)                          
015300                                 SIGN IS LEADING SEPARATE.                
015400     05  WS-LONGITUDE-E         PIC S9(03)V9(07)                          
015500                                 SIGN IS LEADING SEPARATE.                
015600     05  WS-ALTITUDE-E          PIC S9(05)V9(02)                          
015700                                 SIGN IS LEADING SEPARATE.                
015800     05  WS-ALTITUDE-IND-E      PIC X(01).                                
015900         88  WS-TEM-ALTITUDE-E      VALUE 'S'.                            
016000         88  WS-SEM-ALTITUDE-E      VALUE 'N'.                            
016100     05  WS-SESSAO-ID-E         PIC X(20).                                
016200     05  WS-SESSAO-ID-ALT REDEFINES WS-SESSAO-ID-E.                       
016300         10  WS-SESSAO-DATA-E       PIC X(08).                            
016400         10  FILLER                 PIC X(01).                            
016500         10  WS-SESSAO-HORA-E       PIC X(06).                            
016600         10  FILLER                 PIC X(05).                            
016700     05  FILLER                 PIC X(13) VALUE SPACES.                   
016800                                                                          
016900*-----> TABELA DE POSICOES DA SESSAO CORRENTE (ORDEM DE CHEGADA)          
017000*-----> LIMITE DE 1500 LEITURAS POR SESSAO (CHAMADO 011031)       011031  
017100 01  WS-TB-POSICOES.                                                      
017200     05  WS-POSICAO OCCURS 1500 TIMES.                                    
017300         10  WS-POS-TIMESTAMP       PIC S9(15) COMP VALUE ZERO.           
017400         10  WS-POS-LATITUDE        PIC S9(03)V9(07) COMP                 
017500                                     VALUE ZERO.                          
017600         10  WS-POS-LONGITUDE       PIC S9(03)V9(07) COMP                 
017700                                     VALUE ZERO.                          
017800         10  WS-POS-ALTITUDE        PIC S9(05)V9(02) COMP                 
017900                                     VALUE ZERO.                          
018000         10  WS-POS-ALTITUDE-IND    PIC X(01) VALUE 'N'.                  
018100             88  WS-POS-TEM-ALTITUDE     VALUE 'S'.                       
018200         10  WS-POS-VELOCIDADE      PIC S9(04)V9(06) COMP                 
018300                                     VALUE ZERO.                          
018400         10  WS-POS-DIST-SEGM       PIC S9(04)V9(09) COMP                 
018500                                     VALUE ZERO.                          
018600         10  WS-POS-DT-SEGM         PIC S9(05)V9(04) COMP                 
018700                                     VALUE ZERO.                          
018800         10  FILLER                 PIC X(01) VALUE SPACES.               
018900                                                                          
019000*-----> TABELA AUXILIAR DA MEDIA MOVEL EXPONENCIAL (EMA)                  
019100 01  WS-TB-EMA.                                                           
019200     05  WS-EMA OCCURS 1500 TIMES PIC S9(04)V9(06) COMP                   
019300                                 VALUE ZERO.                              
019400                                                                          
019500*-----> TABELA DE TRABALHO PARA CALCULO DA MEDIANA DO INTERVALO           
019600 01  WS-TB-DT-ORDENADO.                                                   
019700     05  WS-DTORD OCCURS 1500 TIMES PIC S9(05)V9(04) COMP                 
019800                                 VALUE ZERO.                              
019900                                                                          
020000*-----> VARIAVEIS DE CONTROLE DE INDICE / SUBSCRITO (COMP)                
020100 01  WS-AREA-INDICES.                                                     
020200     05  WS-IX-POS              PIC S9(04) COMP VALUE ZERO.               
020300     05  WS-IX-POS-ANT          PIC S9(04) COMP VALUE ZERO.               
020400     05  WS-IX-EMA              PIC S9(04) COMP VALUE ZERO.               
020500     05  WS-IX-DT               PIC S9(04) COMP VALUE ZERO.               
020600     05  WS-IX-ITER             PIC S9(04) COMP VALUE ZERO.               
020700     05  WS-IX-ATV              PIC S9(01) COMP VALUE ZERO.               
020800     05  WS-QTD-DT              PIC S9(04) COMP VALUE ZERO.               
020900     05  WS-DT-MEIO             PIC S9(04) COMP VALUE ZERO.               
021000     05  WS-DT-RESTO            PIC S9(04) COMP VALUE ZERO.               
021100     05  WS-DT-TEMP             PIC S9(05)V9(04) COMP VALUE ZERO.         
021200     05  WS-IX-INICIO-MEDIA     PIC S9(04) COMP VALUE ZERO.               
021300     05  WS-QTD-P-MEDIA         PIC S9(04) COMP VALUE ZERO.               
021400     05  WS-RAIZ-IX             PIC S9(02) COMP VALUE ZERO.               
021500     05  FILLER                 PIC X(01) VALUE SPACES.                   
021600                                                                          
021700*-----> RESULTADOS CALCULADOS PARA A SESSAO CORRENTE (WS-SES-)            
021800 01  WS-SESSAO-CALC.                                                      
021900     05  WS-SES-ID                  PIC X(20).                            
022000     05  WS-SES-QTD-POSICOES        PIC S9(04) COMP VALUE ZERO.           
022100     05  WS-SES-TS-PRIMEIRO         PIC S9(15) COMP VALUE ZERO.           
022200     05  WS-SES-TS-ULTIMO           PIC S9(15) COMP VALUE ZERO.           
022300     05  WS-SES-ALT-PRESENTE        PIC X(01) VALUE 'N'.                  
022400         88  WS-SES-COM-ALTITUDE        VALUE 'S'.                        
022500     05  WS-SES-DISTANCIA-KM        PIC S9(05)V9(09) COMP                 
022600                                     VALUE ZERO.                          
022700     05  WS-SES-DURACAO-MIN         PIC S9(05)V9(04) COMP                 
022800                                     VALUE ZERO.                          
022900     05  WS-SES-ELEV-GANHO-M        PIC S9(05)V9(04) COMP                 
023000                                     VALUE ZERO.                          
023100     05  WS-SES-ANDARES             PIC S9(04)V9(04) COMP                 
023200                                     VALUE ZERO.                          
023300     05  WS-SES-VEL-MEDIA-KMH       PIC S9(03)V9(06) COMP                 
023400                                     VALUE ZERO.                          
023500     05  WS-SES-VEL-MEDIA-IND       PIC X(01) VALUE 'N'.                  
023600         88  WS-SES-VEL-MEDIA-DEF       VALUE 'S'.                        
023700     05  WS-SES-FLOORS-POR-MIN      PIC S9(03)V9(06) COMP                 
023800                                     VALUE ZERO.                          
023900     05  WS-SES-ATIVIDADE-BRUTA     PIC X(10).                            
024000     05  WS-SES-ATIVIDADE           PIC X(10).                            
024100     05  WS-SES-MET                 PIC S9(02)V9(04) COMP                 
024200                                     VALUE ZERO.                          
024300     05  WS-SES-MET-MINUTOS         PIC S9(06)V9(04) COMP                 
024400                                     VALUE ZERO.                          
024500     05  WS-SES-MINUTOS-POSITIVO    PIC S9(05)V9(04) COMP                 
024600                                     VALUE ZERO.                          
024700     05  WS-SES-CALORIAS            PIC S9(06)V9(04) COMP                 
024800                                     VALUE ZERO.                          
024900     05  WS-SES-PASSOS-EST          PIC S9(07) COMP VALUE ZERO.           
025000     05  WS-SES-DT-MEDIANO          PIC S9(05)V9(04) COMP                 
025100                                     VALUE ZERO.                          
025200     05  WS-SES-ALFA                PIC S9(01)V9(06) COMP                 
025300                                     VALUE ZERO.                          
025400     05  WS-SES-PHI                 PIC S9(01)V9(09) COMP                 
025500                                     VALUE ZERO.                          
025600     05  WS-SES-NUM-PHI             PIC S9(08)V9(06) COMP                 
025700                                     VALUE ZERO.                          
025800     05  WS-SES-DEN-PHI             PIC S9(08)V9(06) COMP                 
025900                                     VALUE ZERO.                          
026000     05  WS-SES-MEDIA-EMA           PIC S9(04)V9(06) COMP                 
026100                                     VALUE ZERO.                          
026200     05  WS-SES-QTD-PASSOS-PREV     PIC S9(04) COMP VALUE ZERO.           
026300     05  WS-SES-VEL-ITER            PIC S9(04)V9(06) COMP                 
026400                                     VALUE ZERO.                          
026500     05  WS-SES-PREV-VEL-30S        PIC S9(03)V9(06) COMP                 
026600                                     VALUE ZERO.                          
026700     05  WS-SES-PREV-VEL-IND        PIC X(01) VALUE 'N'.                  
026800         88  WS-SES-PREV-VEL-DEF        VALUE 'S'.                        
026900     05  FILLER                     PIC X(01) VALUE SPACES.               
027000                                                                          
027100*-----> TABELA DE TOTAIS POR ATIVIDADE (STAIRS/RUNNING/WALKING/           
027200*-----> SITTING) - OCORRE UMA VEZ PARA CADA UMA DAS 4 CLASSES             
027300 01  WS-TB-ATIVIDADES.                                                    
027400     05  WS-ATV OCCURS 4 TIMES.                                           
027500         10  WS-ATV-NOME            PIC X(10).                            
027600         10  WS-ATV-OCORREU         PIC X(01) VALUE 'N'.                  
027700             88  WS-ATV-TEM-DADOS       VALUE 'S'.                        
027800         10  WS-ATV-DISTANCIA-KM    PIC S9(06)V9(03) COMP                 
027900                                     VALUE ZERO.                          
028000         10  WS-ATV-DURACAO-MIN     PIC S9(06)V9(02) COMP                 
028100                                     VALUE ZERO.                          
028200         10  WS-ATV-CALORIAS        PIC S9(07)V9(01) COMP                 
028300                                     VALUE ZERO.                          
028400         10  WS-ATV-ELEV-GANHO      PIC S9(06)V9(01) COMP                 
028500                                     VALUE ZERO.                          
028600         10  WS-ATV-ANDARES         PIC S9(05)V9(01) COMP                 
028700                                     VALUE ZERO.                          
028800         10  WS-ATV-PASSOS          PIC S9(08) COMP VALUE ZERO.           
028900         10  WS-ATV-SOMA-PREV       PIC S9(06)V9(02) COMP                 
029000                                     VALUE ZERO.                          
029100         10  WS-ATV-QTD-PREV        PIC S9(05) COMP VALUE ZERO.           
029200         10  FILLER                 PIC X(01) VALUE SPACES.               
029300                                                                          
029400*-----> TOTAIS GERAIS DO PROCESSAMENTO (WS-TOTAL-)                        
029500 01  WS-TOTAIS-GERAIS.                                                    
029600     05  WS-TOTAL-MINUTOS           PIC S9(06)V9(01) COMP                 
029700                                     VALUE ZERO.                          
029800     05  WS-TOTAL-KM                PIC S9(06)V9(02) COMP                 
029900                                     VALUE ZERO.                          
030000     05  WS-TOTAL-ELEV-GANHO        PIC S9(06) COMP VALUE ZERO.           
030100     05  WS-TOTAL-ANDARES           PIC S9(05) COMP VALUE ZERO.           
030200     05  WS-TOTAL-KCAL              PIC S9(07) COMP VALUE ZERO.           
030300     05  WS-TOTAL-MET-MIN           PIC S9(07)V9(01) COMP                 
030400                                     VALUE ZERO.                          
030500     05  WS-TOTAL-MET-MIN-SEMANAL   PIC S9(08)V9(01) COMP                 
030600                                     VALUE ZERO.                          
030700     05  WS-ANOS-GANHOS             PIC S9(01)V9(02) COMP                 
030800                                     VALUE ZERO.                          
030900     05  FILLER                     PIC X(01) VALUE SPACES.               
031000                                                                          
031100*-----> AREA DE CALCULO TRIGONOMETRICO (SEM FUNCOES INTRINSECAS)          
031200*-----> SENO/COSSENO POR SERIE DE TAYLOR, ARCOTANGENTE POR                
031300*-----> POLINOMIO MINIMAX (ABRAMOWITZ & STEGUN 4.4.49) E RAIZ             
031400*-----> QUADRADA POR NEWTON-RAPHSON - CHAMADO 011001              011001  
031500 01  WS-TRIG-AUX.                                                         
031600     05  WS-PI                   PIC S9(01)V9(09) COMP                    
031700                                  VALUE 3.141592654.                      
031800     05  WS-ANG-RAD              PIC S9(03)V9(09) COMP                    
031900                                  VALUE ZERO.                             
032000     05  WS-ANG-X2               PIC S9(03)V9(09) COMP                    
032100                                  VALUE ZERO.                             
032200     05  WS-SENO-RES             PIC S9(03)V9(09) COMP                    
032300                                  VALUE ZERO.                             
032400     05  WS-COSSENO-RES          PIC S9(03)V9(09) COMP                    
032500                                  VALUE ZERO.                             
032600     05  WS-ARCTG-ARG            PIC S9(03)V9(09) COMP                    
032700                                  VALUE ZERO.                             
032800     05  WS-ARCTG-Z2             PIC S9(03)V9(09) COMP                    
032900                                  VALUE ZERO.                             
033000     05  WS-ARCTG-RES            PIC S9(03)V9(09) COMP                    
033100                                  VALUE ZERO.                             
033200     05  WS-RAIZ-ARG             PIC S9(05)V9(09) COMP                    
033300                                  VALUE ZERO.                             
033400     05  WS-RAIZ-RES             PIC S9(05)V9(09) COMP                    
033500                                  VALUE ZERO.                             
033600     05  FILLER                  PIC X(01) VALUE SPACES.                  
033700                                                                          
033800*-----> AREA AUXILIAR DO CALCULO DE DISTANCIA (HAVERSINE)                 
033900 01  WS-HAV-AUX.                                                          
034000     05  WS-RAIO-TERRA           PIC S9(04)V9(01) COMP                    
034100                                  VALUE 6371.0.                           
034200     05  WS-HAV-LAT1-RAD         PIC S9(03)V9(09) COMP                    
034300                                  VALUE ZERO.                             
034400     05  WS-HAV-LAT2-RAD         PIC S9(03)V9(09) COMP                    
034500                                  VALUE ZERO.                             
034600     05  WS-HAV-DLAT-RAD         PIC S9(03)V9(09) COMP                    
034700                                  VALUE ZERO.                             
034800     05  WS-HAV-DLON-RAD         PIC S9(03)V9(09) COMP                    
034900                                  VALUE ZERO.                             
035000     05  WS-HAV-SIN-DLAT2        PIC S9(03)V9(09) COMP                    
035100                                  VALUE ZERO.                             
035200     05  WS-HAV-SIN-DLON2        PIC S9(03)V9(09) COMP                    
035300                                  VALUE ZERO.                             
035400     05  WS-HAV-COS-LAT1         PIC S9(03)V9(09) COMP                    
035500                                  VALUE ZERO.                             
035600     05  WS-HAV-COS-LAT2         PIC S9(03)V9(09) COMP                    
035700                                  VALUE ZERO.                             
035800     05  WS-HAV-A                PIC S9(03)V9(09) COMP                    
035900                                  VALUE ZERO.                             
036000     05  WS-HAV-C                PIC S9(03)V9(09) COMP                    
036100                                  VALUE ZERO.                             
036200     05  WS-HAV-RAIZ-A           PIC S9(03)V9(09) COMP                    
036300                                  VALUE ZERO.                             
036400     05  WS-HAV-RAIZ-1A          PIC S9(03)V9(09) COMP                    
036500                                  VALUE ZERO.                             
036600     05  WS-ELEV-DIFF            PIC S9(05)V9(02) COMP                    
036700                                  VALUE ZERO.                             
036800     05  FILLER                  PIC X(01) VALUE SPACES.                  
036900                                                                          
037000*-----> SAIDA - RESUMO DA SESSAO (WS-...-R) - GRAVADO EM RESSES           
037100 01  WS-REG-RESSES.                                                       
037200     05  WS-SESSAO-ID-R         PIC X(20).                                
037300     05  WS-ATIVIDADE-R         PIC X(10).                                
037400     05  WS-DURACAO-MIN-R       PIC S9(05)V9(02)                          
037500                                 SIGN IS LEADING SEPARATE.                
037600     05  WS-DISTANCIA-KM-R      PIC S9(05)V9(03)                          
037700                                 SIGN IS LEADING SEPARATE.                
037800     05  WS-ELEV-GANHO-M-R      PIC S9(05)V9(01)                          
037900                                 SIGN IS LEADING SEPARATE.                
038000     05  WS-ANDARES-R           PIC S9(04)V9(01)                          
038100                                 SIGN IS LEADING SEPARATE.                
038200     05  WS-VEL-MEDIA-R         PIC S9(03)V9(02)                          
038300                                 SIGN IS LEADING SEPARATE.                
038400     05  WS-MET-R               PIC S9(02)V9(02)                          
038500                                 SIGN IS LEADING SEPARATE.                
038600     05  WS-MET-MINUTOS-R       PIC S9(06)V9(01)                          
038700                                 SIGN IS LEADING SEPARATE.                
038800     05  WS-CALORIAS-R          PIC S9(06)V9(01)                          
038900                                 SIGN IS LEADING SEPARATE.                
039000     05  WS-PASSOS-EST-R        PIC S9(07)                                
039100                                 SIGN IS LEADING SEPARATE.                
039200     05  WS-PREV-VEL-R          PIC S9(03)V9(02)                          
039300                                 SIGN IS LEADING SEPARATE.                
039400     05  FILLER                 PIC X(19) VALUE SPACES.                   
039500*-----> ALIAS DA CHAVE DE SESSAO - RASTREIO EM MODO VERBOSO               
039600 01  WS-CHAVE-RESSES-ALT REDEFINES WS-REG-RESSES.                         
039700     05  WS-CHAVE-SESSAO-ALT    PIC X(20).                                
039800     05  FILLER                 PIC X(100).                               
039900                                                                          
040000*-----> CABECALHOS E LINHA DO BLOCO 1 - DETALHE POR SESSAO                
040100 01  WS-CAB1-DET.                                                         
040200     05  FILLER                PIC X(01) VALUE SPACES.                    
040300     05  WS-DATA-CAB-DET       PIC X(10).                                 
040400     05  FILLER                PIC X(03) VALUE SPACES.                    
040500     05  FILLER                PIC X(44) VALUE                            
040600         'RELATORIO DE ANALISE DE SESSOES DE FITNESS'.                    
040700     05  FILLER                PIC X(05) VALUE 'PAG. '.                   
040800     05  WS-PAG-CAB-DET        PIC 9(02) VALUE ZEROS.                     
040900     05  FILLER                PIC X(01) VALUE SPACES.                    
041000                                                                          
041100 01  WS-CAB2-DET.                                                         
041200     05  FILLER                PIC X(01) VALUE SPACES.                    
041300     05  FILLER                PIC X(11) VALUE 'SESSAO-ID'.               
041400     05  FILLER                PIC X(09) VALUE 'ATIVIDADE'.               
041500     05  FILLER                PIC X(07) VALUE 'DURACAO'.                 
041600     05  FILLER                PIC X(08) VALUE 'DIST-KM'.                 
041700     05  FILLER                PIC X(08) VALUE 'ELEV-M'.                  
041800     05  FILLER                PIC X(07) VALUE 'ANDARE'.                  
041900     05  FILLER                PIC X(08) VALUE 'VEL-MED'.                 
042000     05  FILLER                PIC X(06) VALUE 'MET'.                     
042100     05  FILLER                PIC X(09) VALUE 'MET-MIN'.                 
042200     05  FILLER                PIC X(08) VALUE 'KCAL'.                    
042300     05  FILLER                PIC X(08) VALUE 'PASSOS'.                  
042400     05  FILLER                PIC X(08) VALUE 'PREV30S'.                 
042500                                                                          
042600 01  WS-LINDET.                                                           
042700     05  WS-SESSAO-ID-D        PIC X(11).                                 
042800     05  WS-ATIVIDADE-D        PIC X(09).                                 
042900     05  WS-DURACAO-D          PIC Z(3)9.99-.                             
043000     05  FILLER                PIC X(01) VALUE SPACES.                    
043100     05  WS-DISTANCIA-D        PIC Z(3)9.999-.                            
043200     05  FILLER                PIC X(01) VALUE SPACES.                    
043300     05  WS-ELEV-GANHO-D       PIC Z(3)9.9-.                              
043400     05  FILLER                PIC X(01) VALUE SPACES.                    
043500     05  WS-ANDARES-D          PIC Z(2)9.9-.                              
043600     05  FILLER                PIC X(01) VALUE SPACES.                    
043700     05  WS-VEL-MEDIA-D        PIC X(09).                                 
043800     05  FILLER                PIC X(01) VALUE SPACES.                    
043900     05  WS-MET-D              PIC Z9.99-.                                
044000     05  FILLER                PIC X(01) VALUE SPACES.                    
044100     05  WS-MET-MINUTOS-D      PIC Z(4)9.9-.                              
044200     05  FILLER                PIC X(01) VALUE SPACES.                    
044300     05  WS-CALORIAS-D         PIC Z(4)9.9-.                              
044400     05  FILLER                PIC X(01) VALUE SPACES.                    
044500     05  WS-PASSOS-D           PIC Z(6)9-.                                
044600     05  FILLER                PIC X(01) VALUE SPACES.                    
044700     05  WS-PREV-VEL-D         PIC X(09).                                 
044800                                                                          
044900*-----> CABECALHO E LINHA DO BLOCO 2 - TOTAIS POR ATIVIDADE               
045000 01  WS-CAB1-ATV.                                                         
045100     05  FILLER                PIC X(01) VALUE SPACES.                    
045200     05  FILLER                PIC X(30) VALUE                            
045300         'TOTAIS DE CONTROLE POR ATIVIDADE'.                              
045400     05  FILLER                PIC X(49) VALUE SPACES.                    
045500                                                                          
045600 01  WS-CAB2-ATV.                                                         
045700     05  FILLER                PIC X(01) VALUE SPACES.                    
045800     05  FILLER                PIC X(11) VALUE 'ATIVIDADE'.               
045900     05  FILLER                PIC X(10) VALUE 'DIST-KM'.                 
046000     05  FILLER                PIC X(10) VALUE 'DURACAO'.                 
046100     05  FILLER                PIC X(10) VALUE 'KCAL'.                    
046200     05  FILLER                PIC X(10) VALUE 'ELEV-M'.                  
046300     05  FILLER                PIC X(08) VALUE 'ANDARE'.                  
046400     05  FILLER                PIC X(10) VALUE 'PASSOS'.                  
046500     05  FILLER                PIC X(10) VALUE 'PREV-MED'.                
046600                                                                          
046700 01  WS-LINATV.                                                           
046800     05  WS-ATIVIDADE-T        PIC X(11).                                 
046900     05  WS-DISTANCIA-T        PIC Z(4)9.99-.                             
047000     05  FILLER                PIC X(01) VALUE SPACES.                    
047100     05  WS-DURACAO-T          PIC Z(4)9.99-.                             
047200     05  FILLER                PIC X(01) VALUE SPACES.                    
047300     05  WS-CALORIAS-T         PIC Z(6)9-.                                
047400     05  FILLER                PIC X(01) VALUE SPACES.                    
047500     05  WS-ELEV-GANHO-T       PIC Z(5)9-.                                
047600     05  FILLER                PIC X(01) VALUE SPACES.                    
047700     05  WS-ANDARES-T          PIC Z(3)9-.                                
047800     05  FILLER                PIC X(01) VALUE SPACES.                    
047900     05  WS-PASSOS-T           PIC Z(7)9-.                                
048000     05  FILLER                PIC X(01) VALUE SPACES.                    
048100     05  WS-PREV-MED-T         PIC X(09).                                 
048200                                                                          
048300*-----> LINHA GENERICA PARA O BLOCO 3 - TOTAIS GERAIS/                    
048400*-----> INSIGHTS DE SAUDE (MONTADA VIA STRING, COMO EM 015)               
048500 01  WS-LINGER                 PIC X(100).                                
048600 01  WS-VALOR-EDITADO          PIC Z(6)9.9-.                              
048700 01  WS-VALOR-EDITADO2         PIC Z(1)9.99-.                             
048800                                                                          
048900 01  WS-HIFEN                  PIC X(132)      VALUE ALL '-'.             
049000                                                                          
049100 01  FILLER                 PIC X(35)       VALUE                         
049200     '****** FIM DA WORKING-STORAGE *****'.                               
049300*                                                                         
049400                                                                          
049500 PROCEDURE DIVISION.                                                      
049600*==================*                                                      
049700*--------------------------------------------------------------*          
049800*    PROCESSO PRINCIPAL                                                   
049900*--------------------------------------------------------------*          
050000 000-CGPRG012.                                                            
050100                                                                          
050200     PERFORM 010-INICIAR                                                  
050300     PERFORM 030-PROCESSAR-SESSOES                                        
050400     PERFORM 090-TERMINAR                                                 
050500     STOP RUN                                                             
050600     .                                                                    
050700*--------------------------------------------------------------*          
050800*    PROCEDIMENTOS INICIAIS                                               
050900*--------------------------------------------------------------*          
051000 010-INICIAR.                                                             
051100                                                                          
051200     DISPLAY "*--------------------------------*"                         
051300     DISPLAY "* PROGRAMA 12 - FATEC SCS         *"                        
051400     DISPLAY "* ANALISE DE SESSOES DE FITNESS   *"                        
051500                                                                          
051600     PERFORM 015-DATA-HORA                                                
051700                                                                          
051800     DISPLAY ' *----------------------------------------*'                
051900     DISPLAY ' * INICIO : ' WS-DTEDI ' AS ' WS-HREDI                      
052000     DISPLAY ' *----------------------------------------*'                
052100                                                                          
052200     PERFORM 017-ACEITAR-PESO                                             
052300                                                                          
052400     PERFORM 020-ABRIR-ARQUIVOS                                           
052500                                                                          
052600     PERFORM 025-LER-POSGPS                                               
052700                                                                          
052800     IF WS-FS-POS = '10'                                                  
052900        MOVE 'ERRO - CADASTRO POSGPS VAZIO'  TO  WS-MSG                   
053000        MOVE WS-FS-POS                       TO  WS-FS-MSG                
053100        GO TO 999-ERRO                                                    
053200     END-IF                                                               
053300                                                                          
053400     MOVE WS-DTEDI  TO  WS-DATA-CAB-DET                                   
053500     .                                                                    
053600*--------------------------------------------------------------*          
053700*    OBTER A DATA E HORA DO SISTEMA                                       
053800*--------------------------------------------------------------*          
053900 015-DATA-HORA.                                                           
054000                                                                          
054100     ACCEPT  WS-DTSYS  FROM DATE                                          
054200     STRING  WS-DTSYS  (5:2) '/'                                          
054300             WS-DTSYS  (3:2) '/20'                                        
054400             WS-DTSYS  (1:2)                                              
054500     DELIMITED BY SIZE INTO WS-DTEDI                                      
054600                                                                          
054700     ACCEPT  WS-HRSYS  FROM TIME                                          
054800     STRING  WS-HRSYS  (1:2) ':'                                          
054900             WS-HRSYS  (3:2) ':'                                          
055000             WS-HRSYS  (5:2) ':'                                          
055100             WS-HRSYS  (7:2)                                              
055200     DELIMITED BY SIZE INTO WS-HREDI                                      
055300     .                                                                    
055400*--------------------------------------------------------------*          
055500*    ACEITAR O PESO CORPORAL DO CARTAO SYSIN (KG, FORMATO                 
055600*    999V99). BRANCO OU FORA DA FAIXA 30-200 USA O PADRAO                 
055700*    DE 75,00 KG - CHAMADO 011095                                 011095  
055800*--------------------------------------------------------------*          
055900 017-ACEITAR-PESO.                                                        
056000                                                                          
056100     ACCEPT  WS-PARM-SYSIN  FROM SYSIN                                    
056200                                                                          
056300     IF WS-PESO-SYSIN-E = SPACES                                          
056400        MOVE 75.00  TO  WS-PESO-KG                                        
056500     ELSE                                                                 
056600        MOVE WS-PESO-SYSIN-N  TO  WS-PESO-KG                              
056700        IF WS-PESO-KG < 30.00 OR WS-PESO-KG > 200.00                      
056800           DISPLAY ' * PESO FORA DA FAIXA 30-200KG - USANDO 75KG'         
056900           MOVE 75.00  TO  WS-PESO-KG                                     
057000        END-IF                                                            
057100     END-IF                                                               
057200     .                                                                    
057300*--------------------------------------------------------------*          
057400*    ABERTURA DOS ARQUIVOS                                                
057500*--------------------------------------------------------------*          
057600 020-ABRIR-ARQUIVOS.                                                      
057700                                                                          
057800     MOVE 'SITTING'            TO  WS-ATV-NOME (1)                        
057900     MOVE 'WALKING'            TO  WS-ATV-NOME (2)                        
058000     MOVE 'RUNNING'            TO  WS-ATV-NOME (3)                        
058100     MOVE 'STAIRS'             TO  WS-ATV-NOME (4)                        
058200                                                                          
058300     OPEN INPUT POSGPS                                                    
058400     IF WS-FS-POS  NOT = '00'                                             
058500        MOVE  'ERRO AO ABRIR O POSGPS'  TO WS-MSG                         
058600        MOVE   WS-FS-POS                TO WS-FS-MSG                      
058700        GO TO  999-ERRO                                                   
058800     END-IF                                                               
058900                                                                          
059000     OPEN OUTPUT RESSES                                                   
059100     IF WS-FS-RES  NOT = '00'                                             
059200        MOVE  'ERRO AO ABRIR O RESSES'  TO WS-MSG                         
059300        MOVE   WS-FS-RES                TO WS-FS-MSG                      
059400        GO TO  999-ERRO                                                   
059500     END-IF                                                               
059600                                                                          
059700     OPEN OUTPUT RELFIT                                                   
059800     IF WS-FS-REL  NOT = '00'                                             
059900        MOVE  'ERRO AO ABRIR O RELFIT'  TO WS-MSG                         
060000        MOVE   WS-FS-REL                TO WS-FS-MSG                      
060100        GO TO  999-ERRO                                                   
060200     END-IF                                                               
060300     .                                                                    
060400*--------------------------------------------------------------*          
060500*    LEITURA DO CADASTRO DE POSICOES GPS                                  
060600*--------------------------------------------------------------*          
060700 025-LER-POSGPS.                                                          
060800                                                                          
060900     READ POSGPS  INTO  WS-REG-POSGPS                                     
061000                                                                          
061100     IF WS-FS-POS  NOT = '00' AND '10'                                    
061200        MOVE  'ERRO NA LEITURA DO POSGPS'  TO WS-MSG                      
061300        MOVE   WS-FS-POS                   TO WS-FS-MSG                   
061400        GO TO  999-ERRO                                                   
061500     ELSE                                                                 
061600        IF WS-FS-POS = '00'                                               
061700           ADD   1  TO  WS-CTLIDO                                         
061800        END-IF                                                            
061900     END-IF                                                               
062000     .                                                                    
062100*--------------------------------------------------------------*          
062200*    LACO PRINCIPAL - UMA EXECUCAO POR SESSAO (QUEBRA DE                  
062300*    CONTROLE EM SESSAO-ID) ATE O FIM DO CADASTRO POSGPS                  
062400*--------------------------------------------------------------*          
062500 030-PROCESSAR-SESSOES.                                                   
062600                                                                          
062700     PERFORM 200-PROCESSAR-1-SESSAO UNTIL WS-FS-POS = '10'                
062800     .                                                                    
062900*--------------------------------------------------------------*          
063000*    PROCEDIMENTOS FINAIS                                                 
063100*--------------------------------------------------------------*          
063200 090-TERMINAR.                                                            
063300                                                                          
063400     PERFORM 015-DATA-HORA                                                
063500                                                                          
063600     DISPLAY ' *----------------------------------------*'                
063700     DISPLAY ' * TERMINO: ' WS-DTEDI ' AS ' WS-HREDI                      
063800     DISPLAY ' *----------------------------------------*'                
063900     DISPLAY ' *========================================*'                
064000     DISPLAY ' *   TOTAIS DE CONTROLE - CGPRG012         *'               
064100     DISPLAY ' *----------------------------------------*'                
064200     DISPLAY ' * REGISTROS LIDOS     - POSGPS  = ' WS-CTLIDO              
064300     DISPLAY ' * SESSOES PROCESSADAS - RESSES  = ' WS-QTD-SESSOES         
064400     DISPLAY ' * LINHAS IMPRESSAS    - RELFIT  = ' WS-CTIMPR              
064500     DISPLAY ' * POSICOES DESCARTADAS- ESTOURO = ' WS-QTD-ESTOURO         
064600     DISPLAY ' *========================================*'                
064700                                                                          
064800     IF WS-QTD-ESTOURO > 0                                                
064900        DISPLAY ' * AVISO - HOUVE ESTOURO DA TABELA DE POSICOES *'        
065000        DISPLAY ' * (SESSOES COM MAIS DE 1500 LEITURAS DE GPS)  *'        
065100     END-IF                                                               
065200                                                                          
065300     IF WS-QTD-SESSOES = 0                                                
065400        MOVE 'ERRO - NENHUMA SESSAO COM POSICOES GPS' TO WS-MSG           
065500        MOVE SPACES                                   TO WS-FS-MSG        
065600        GO TO 999-ERRO                                                    
065700     END-IF                                                               
065800                                                                          
065900     PERFORM 700-TOTAIS-FINAIS                                            
066000                                                                          
066100     PERFORM 095-FECHAR-ARQUIVOS                                          
066200                                                                          
066300     DISPLAY ' *----------------------------------------*'                
066400     DISPLAY ' *      TERMINO NORMAL DO CGPRG012        *'                
066500     DISPLAY ' *----------------------------------------*'                
066600     .                                                                    
066700*--------------------------------------------------------------*          
066800*    FECHAR OS ARQUIVOS                                                   
066900*--------------------------------------------------------------*          
067000 095-FECHAR-ARQUIVOS.                                                     
067100                                                                          
067200     CLOSE  POSGPS                                                        
067300     IF WS-FS-POS  NOT = '00'                                             
067400        MOVE  'ERRO AO FECHAR O POSGPS'  TO WS-MSG                        
067500        MOVE   WS-FS-POS                 TO WS-FS-MSG                     
067600        GO TO  999-ERRO                                                   
067700     END-IF                                                               
067800                                                                          
067900     CLOSE  RESSES                                                        
068000     IF WS-FS-RES  NOT = '00'                                             
068100        MOVE  'ERRO AO FECHAR O RESSES'  TO WS-MSG                        
068200        MOVE   WS-FS-RES                 TO WS-FS-MSG                     
068300        GO TO  999-ERRO                                                   
068400     END-IF                                                               
068500                                                                          
068600     CLOSE  RELFIT                                                        
068700     IF WS-FS-REL  NOT = '00'                                             
068800        MOVE  'ERRO AO FECHAR O RELFIT'  TO WS-MSG                        
068900        MOVE   WS-FS-REL                 TO WS-FS-MSG                     
069000        GO TO  999-ERRO                                                   
069100     END-IF                                                               
069200     .                                                                    
069300*--------------------------------------------------------------*          
069400*    ROTINA DE ERRO                                                       
069500*--------------------------------------------------------------*          
069600 999-ERRO.                                                                
069700                                                                          
069800     DISPLAY ' *----------------------------------------*'                
069900     DISPLAY ' *           PROGRAMA CANCELADO           *'                
070000     DISPLAY ' *----------------------------------------*'                
070100     DISPLAY ' * MENSAGEM    = ' WS-MSG                                   
070200     DISPLAY ' * FILE STATUS = ' WS-FS-MSG                                
070300     DISPLAY ' *----------------------------------------*'                
070400     DISPLAY ' *       TERMINO ANORMAL DO CGPRG012      *'                
070500     DISPLAY ' *----------------------------------------*'                
070600     STOP RUN                                                             
070700     .                                                                    
070800*--------------------------------------------------------------*          
070900*    PROCESSAR UMA SESSAO COMPLETA (UMA QUEBRA DE CONTROLE)               
071000*--------------------------------------------------------------*          
071100 200-PROCESSAR-1-SESSAO.                                                  
071200                                                                          
071300     MOVE WS-SESSAO-ID-E   TO  WS-SES-ID                                  
071400     MOVE ZERO             TO  WS-SES-QTD-POSICOES                        
071500                                                                          
071600     PERFORM 210-CARREGAR-POSICOES                                        
071700                                                                          
071800     IF WS-SES-QTD-POSICOES = 0                                           
071900        DISPLAY ' * SESSAO SEM POSICOES IGNORADA: ' WS-SES-ID             
072000     ELSE                                                                 
072100        IF WS-MODO-VERBOSO-LIGADO                                         
072200           DISPLAY ' * PROCESSANDO SESSAO ' WS-SES-ID                     
072300        END-IF                                                            
072400                                                                          
072500        PERFORM 300-CALC-METRICAS-SESSAO                                  
072600        PERFORM 400-CLASSIFICAR-ATIVIDADE                                 
072700        PERFORM 450-CALC-MET                                              
072800        PERFORM 460-CALC-PASSOS                                           
072900        PERFORM 470-CALC-CALORIAS                                         
073000        PERFORM 500-PREVER-VELOCIDADE                                     
073100        PERFORM 600-GRAVAR-RESUMO-SESSAO                                  
073200        PERFORM 650-ACUMULAR-TOTAIS                                       
073300                                                                          
073400        ADD  1  TO  WS-QTD-SESSOES                                        
073500     END-IF                                                               
073600     .                                                                    
073700*--------------------------------------------------------------*          
073800*    CARREGAR TODAS AS POSICOES DA SESSAO CORRENTE NA TABELA              
073900*--------------------------------------------------------------*          
074000 210-CARREGAR-POSICOES.                                                   
074100                                                                          
074200     PERFORM 215-CARREGAR-1-POSICAO                                       
074300         UNTIL WS-FS-POS = '10'                                           
074400            OR WS-SESSAO-ID-E NOT = WS-SES-ID                             
074500     .                                                                    
074600*--------------------------------------------------------------*          
074700*    CARREGAR UMA POSICAO NA TABELA E LER A PROXIMA                       
074800*--------------------------------------------------------------*          
074900 215-CARREGAR-1-POSICAO.                                                  
075000                                                                          
075100     IF WS-SES-QTD-POSICOES < 1500                                        
075200        ADD  1  TO  WS-SES-QTD-POSICOES                                   
075300        MOVE WS-TIMESTAMP-E                                               
075400           TO WS-POS-TIMESTAMP (WS-SES-QTD-POSICOES)                      
075500        MOVE WS-LATITUDE-E                                                
075600           TO WS-POS-LATITUDE (WS-SES-QTD-POSICOES)                       
075700        MOVE WS-LONGITUDE-E                                               
075800           TO WS-POS-LONGITUDE (WS-SES-QTD-POSICOES)                      
075900        MOVE WS-ALTITUDE-E                                                
076000           TO WS-POS-ALTITUDE (WS-SES-QTD-POSICOES)                       
076100        MOVE WS-ALTITUDE-IND-E                                            
076200           TO WS-POS-ALTITUDE-IND (WS-SES-QTD-POSICOES)                   
076300     ELSE                                                                 
076400        ADD  1  TO  WS-QTD-ESTOURO                                        
076500     END-IF                                                               
076600                                                                          
076700     PERFORM 025-LER-POSGPS                                               
076800     .                                                                    
076900*--------------------------------------------------------------*          
077000*    CALCULAR AS METRICAS DA TRAJETORIA - DISTANCIA, VELOCIDADE,          
077100*    GANHO DE ALTITUDE, ANDARES, VELOCIDADE MEDIA E DURACAO               
077200*--------------------------------------------------------------*          
077300 300-CALC-METRICAS-SESSAO.                                                
077400                                                                          
077500     MOVE WS-POS-TIMESTAMP (1)  TO  WS-SES-TS-PRIMEIRO                    
077600     MOVE WS-POS-TIMESTAMP (WS-SES-QTD-POSICOES)                          
077700                                TO  WS-SES-TS-ULTIMO                      
077800     MOVE WS-POS-ALTITUDE-IND (1)                                         
077900                                TO  WS-SES-ALT-PRESENTE                   
078000     MOVE ZERO                 TO  WS-SES-DISTANCIA-KM                    
078100                                    WS-SES-ELEV-GANHO-M                   
078200                                                                          
078300     IF WS-SES-QTD-POSICOES < 2                                           
078400        MOVE ZERO  TO  WS-SES-DURACAO-MIN                                 
078500        MOVE 'N'   TO  WS-SES-VEL-MEDIA-IND                               
078600        MOVE ZERO  TO  WS-SES-VEL-MEDIA-KMH                               
078700                       WS-SES-ANDARES                                     
078800                       WS-SES-FLOORS-POR-MIN                              
078900     ELSE                                                                 
079000        PERFORM 310-CALC-1-SEGMENTO                                       
079100           VARYING WS-IX-POS FROM 2 BY 1                                  
079200           UNTIL WS-IX-POS > WS-SES-QTD-POSICOES                          
079300                                                                          
079400        PERFORM 350-CALC-DURACAO                                          
079500        PERFORM 360-CALC-VEL-MEDIA                                        
079600        PERFORM 370-CALC-ANDARES                                          
079700     END-IF                                                               
079800     .                                                                    
079900*--------------------------------------------------------------*          
080000*    CALCULAR UM SEGMENTO (ENTRE A POSICAO ANTERIOR E A ATUAL)            
080100*--------------------------------------------------------------*          
080200 310-CALC-1-SEGMENTO.                                                     
080300                                                                          
080400     COMPUTE WS-IX-POS-ANT = WS-IX-POS - 1                                
080500                                                                          
080600     PERFORM 320-CALC-DISTANCIA-HAVERSINE                                 
080700     ADD  WS-POS-DIST-SEGM (WS-IX-POS)  TO  WS-SES-DISTANCIA-KM           
080800                                                                          
080900     PERFORM 330-CALC-DT-SEGMENTO                                         
081000     PERFORM 340-CALC-VELOCIDADE-SEGM                                     
081100                                                                          
081200     IF WS-SES-COM-ALTITUDE                                               
081300        PERFORM 345-CALC-ELEV-SEGM                                        
081400     END-IF                                                               
081500     .                                                                    
081600*--------------------------------------------------------------*          
081700*    DISTANCIA GEODESICA ENTRE DUAS POSICOES (HAVERSINE, KM)              
081800*    R = 6371,0 KM - VER CABECALHO DO PROGRAMA, CHAMADO 011001    011001  
081900*--------------------------------------------------------------*          
082000 320-CALC-DISTANCIA-HAVERSINE.                                            
082100                                                                          
082200     COMPUTE WS-HAV-LAT1-RAD =                                            
082300        WS-POS-LATITUDE (WS-IX-POS-ANT) * WS-PI / 180                     
082400     COMPUTE WS-HAV-LAT2-RAD =                                            
082500        WS-POS-LATITUDE (WS-IX-POS)     * WS-PI / 180                     
082600     COMPUTE WS-HAV-DLAT-RAD =                                            
082700        (WS-POS-LATITUDE  (WS-IX-POS) -                                   
082800         WS-POS-LATITUDE  (WS-IX-POS-ANT)) * WS-PI / 180 / 2              
082900     COMPUTE WS-HAV-DLON-RAD =                                            
083000        (WS-POS-LONGITUDE (WS-IX-POS) -                                   
083100         WS-POS-LONGITUDE (WS-IX-POS-ANT)) * WS-PI / 180 / 2              
083200                                                                          
083300     MOVE WS-HAV-DLAT-RAD  TO  WS-ANG-RAD                                 
083400     PERFORM 810-CALC-SENO                                                
083500     MOVE WS-SENO-RES      TO  WS-HAV-SIN-DLAT2                           
083600                                                                          
083700     MOVE WS-HAV-DLON-RAD  TO  WS-ANG-RAD                                 
083800     PERFORM 810-CALC-SENO                                                
083900     MOVE WS-SENO-RES      TO  WS-HAV-SIN-DLON2                           
084000                                                                          
084100     MOVE WS-HAV-LAT1-RAD  TO  WS-ANG-RAD                                 
084200     PERFORM 820-CALC-COSENO                                              
084300     MOVE WS-COSSENO-RES   TO  WS-HAV-COS-LAT1                            
084400                                                                          
084500     MOVE WS-HAV-LAT2-RAD  TO  WS-ANG-RAD                                 
084600     PERFORM 820-CALC-COSENO                                              
084700     MOVE WS-COSSENO-RES   TO  WS-HAV-COS-LAT2                            
084800                                                                          
084900     COMPUTE WS-HAV-A =                                                   
085000        (WS-HAV-SIN-DLAT2 * WS-HAV-SIN-DLAT2) +                           
085100        (WS-HAV-COS-LAT1  * WS-HAV-COS-LAT2 *                             
085200         WS-HAV-SIN-DLON2 * WS-HAV-SIN-DLON2)                             
085300                                                                          
085400     IF WS-HAV-A < 0                                                      
085500        MOVE 0  TO  WS-HAV-A                                              
085600     END-IF                                                               
085700     IF WS-HAV-A > 1                                                      
085800        MOVE 1  TO  WS-HAV-A                                              
085900     END-IF                                                               
086000                                                                          
086100     MOVE WS-HAV-A          TO  WS-RAIZ-ARG                               
086200     PERFORM 840-CALC-RAIZ                                                
086300     MOVE WS-RAIZ-RES       TO  WS-HAV-RAIZ-A                             
086400                                                                          
086500     COMPUTE WS-RAIZ-ARG = 1 - WS-HAV-A                                   
086600     PERFORM 840-CALC-RAIZ                                                
086700     MOVE WS-RAIZ-RES       TO  WS-HAV-RAIZ-1A                            
086800                                                                          
086900     IF WS-HAV-RAIZ-1A = 0                                                
087000        MOVE WS-PI  TO  WS-HAV-C                                          
087100     ELSE                                                                 
087200        COMPUTE WS-ARCTG-ARG = WS-HAV-RAIZ-A / WS-HAV-RAIZ-1A             
087300        IF WS-ARCTG-ARG > 1                                               
087400           COMPUTE WS-ARCTG-ARG = WS-HAV-RAIZ-1A / WS-HAV-RAIZ-A          
087500           PERFORM 830-CALC-ARCOTANGENTE                                  
087600           COMPUTE WS-HAV-C = 2 * ((WS-PI / 2) - WS-ARCTG-RES)            
087700        ELSE                                                              
087800           PERFORM 830-CALC-ARCOTANGENTE                                  
087900           COMPUTE WS-HAV-C = 2 * WS-ARCTG-RES                            
088000        END-IF                                                            
088100     END-IF                                                               
088200                                                                          
088300     COMPUTE WS-POS-DIST-SEGM (WS-IX-POS) =                               
088400             WS-RAIO-TERRA * WS-HAV-C                                     
088500     .                                                                    
088600*--------------------------------------------------------------*          
088700*    TEMPO DO SEGMENTO EM SEGUNDOS, PISO EM 0,0001 SEG PARA               
088800*    EVITAR DIVISAO POR ZERO                                              
088900*--------------------------------------------------------------*          
089000 330-CALC-DT-SEGMENTO.                                                    
089100                                                                          
089200     COMPUTE WS-POS-DT-SEGM (WS-IX-POS) =                                 
089300        (WS-POS-TIMESTAMP (WS-IX-POS) -                                   
089400         WS-POS-TIMESTAMP (WS-IX-POS-ANT)) / 1000                         
089500                                                                          
089600     IF WS-POS-DT-SEGM (WS-IX-POS) <= 0                                   
089700        MOVE 0.0001  TO  WS-POS-DT-SEGM (WS-IX-POS)                       
089800     END-IF                                                               
089900     .                                                                    
090000*--------------------------------------------------------------*          
090100*    VELOCIDADE DO SEGMENTO EM KM/H (EQUIVALE A M/S X 3,6)                
090200*--------------------------------------------------------------*          
090300 340-CALC-VELOCIDADE-SEGM.                                                
090400                                                                          
090500     COMPUTE WS-POS-VELOCIDADE (WS-IX-POS) =                              
090600        (WS-POS-DIST-SEGM (WS-IX-POS) /                                   
090700         WS-POS-DT-SEGM   (WS-IX-POS)) * 3600                             
090800     .                                                                    
090900*--------------------------------------------------------------*          
091000*    GANHO DE ALTITUDE DO SEGMENTO (SOMENTE DIFERENCAS                    
091100*    POSITIVAS SAO ACUMULADAS)                                            
091200*--------------------------------------------------------------*          
091300 345-CALC-ELEV-SEGM.                                                      
091400                                                                          
091500     COMPUTE WS-ELEV-DIFF =                                               
091600        WS-POS-ALTITUDE (WS-IX-POS) -                                     
091700        WS-POS-ALTITUDE (WS-IX-POS-ANT)                                   
091800                                                                          
091900     IF WS-ELEV-DIFF > 0                                                  
092000        ADD  WS-ELEV-DIFF  TO  WS-SES-ELEV-GANHO-M                        
092100     END-IF                                                               
092200     .                                                                    
092300*--------------------------------------------------------------*          
092400*    DURACAO DA SESSAO EM MINUTOS                                         
092500*--------------------------------------------------------------*          
092600 350-CALC-DURACAO.                                                        
092700                                                                          
092800     COMPUTE WS-SES-DURACAO-MIN =                                         
092900        (WS-SES-TS-ULTIMO - WS-SES-TS-PRIMEIRO) / 60000                   
093000     .                                                                    
093100*--------------------------------------------------------------*          
093200*    VELOCIDADE MEDIA DA SESSAO EM KM/H (INDEFINIDA QUANDO A              
093300*    DURACAO NAO E POSITIVA)                                              
093400*--------------------------------------------------------------*          
093500 360-CALC-VEL-MEDIA.                                                      
093600                                                                          
093700     IF WS-SES-DURACAO-MIN > 0                                            
093800        COMPUTE WS-SES-VEL-MEDIA-KMH =                                    
093900           WS-SES-DISTANCIA-KM / (WS-SES-DURACAO-MIN / 60)                
094000        MOVE 'S'  TO  WS-SES-VEL-MEDIA-IND                                
094100     ELSE                                                                 
094200        MOVE 'N'  TO  WS-SES-VEL-MEDIA-IND                                
094300        MOVE ZERO TO  WS-SES-VEL-MEDIA-KMH                                
094400     END-IF                                                               
094500     .                                                                    
094600*--------------------------------------------------------------*          
094700*    ANDARES SUBIDOS (3 METROS POR ANDAR) E ANDARES POR MINUTO            
094800*--------------------------------------------------------------*          
094900 370-CALC-ANDARES.                                                        
095000                                                                          
095100     COMPUTE WS-SES-ANDARES = WS-SES-ELEV-GANHO-M / 3                     
095200                                                                          
095300     IF WS-SES-DURACAO-MIN > 0                                            
095400        COMPUTE WS-SES-FLOORS-POR-MIN =                                   
095500           WS-SES-ANDARES / WS-SES-DURACAO-MIN                            
095600     ELSE                                                                 
095700        MOVE ZERO  TO  WS-SES-FLOORS-POR-MIN                              
095800     END-IF                                                               
095900     .                                                                    
096000*--------------------------------------------------------------*          
096100*    DETECTAR ESCADA E CLASSIFICAR A ATIVIDADE PRATICADA,                 
096200*    NORMALIZANDO PARA AS 4 CLASSES DO NEGOCIO                            
096300*--------------------------------------------------------------*          
096400 400-CLASSIFICAR-ATIVIDADE.                                               
096500                                                                          
096600     IF WS-SES-FLOORS-POR-MIN >= 1 AND                                    
096700          (WS-SES-VEL-MEDIA-IND = 'N' OR                                  
096800           WS-SES-VEL-MEDIA-KMH < 6.0)                                    
096900        MOVE 'STAIRS'  TO  WS-SES-ATIVIDADE                               
097000     ELSE                                                                 
097100        PERFORM 420-CLASSIFICAR-POR-VELOCIDADE                            
097200        PERFORM 430-NORMALIZAR-ATIVIDADE                                  
097300     END-IF                                                               
097400     .                                                                    
097500*--------------------------------------------------------------*          
097600*    CLASSIFICAR PELA VELOCIDADE MEDIA (V EM KM/H)                        
097700*--------------------------------------------------------------*          
097800 420-CLASSIFICAR-POR-VELOCIDADE.                                          
097900                                                                          
098000     IF WS-SES-VEL-MEDIA-IND = 'N' OR WS-SES-VEL-MEDIA-KMH < 1.5          
098100        MOVE 'SITTING'  TO  WS-SES-ATIVIDADE-BRUTA                        
098200     ELSE                                                                 
098300        IF WS-SES-VEL-MEDIA-KMH < 6.0                                     
098400           MOVE 'WALKING'  TO  WS-SES-ATIVIDADE-BRUTA                     
098500        ELSE                                                              
098600           IF WS-SES-VEL-MEDIA-KMH < 12.0                                 
098700              MOVE 'RUNNING'  TO  WS-SES-ATIVIDADE-BRUTA                  
098800           ELSE                                                           
098900              MOVE 'CYCLING'  TO  WS-SES-ATIVIDADE-BRUTA                  
099000           END-IF                                                         
099100        END-IF                                                            
099200     END-IF                                                               
099300     .                                                                    
099400*--------------------------------------------------------------*          
099500*    NORMALIZAR PARA AS 4 CLASSES DE NEGOCIO (CYCLING E                   
099600*    QUALQUER OUTRA CLASSE VIRAM WALKING)                                 
099700*--------------------------------------------------------------*          
099800 430-NORMALIZAR-ATIVIDADE.                                                
099900                                                                          
100000     IF WS-SES-ATIVIDADE-BRUTA = 'SITTING' OR                             
100100        WS-SES-ATIVIDADE-BRUTA = 'WALKING' OR                             
100200        WS-SES-ATIVIDADE-BRUTA = 'RUNNING'                                
100300        MOVE WS-SES-ATIVIDADE-BRUTA  TO  WS-SES-ATIVIDADE                 
100400     ELSE                                                                 
100500        MOVE 'WALKING'               TO  WS-SES-ATIVIDADE                 
100600     END-IF                                                               
100700     .                                                                    
100800*--------------------------------------------------------------*          
100900*    MET POR ATIVIDADE (V = VELOCIDADE MEDIA KM/H). A FAIXA               
101000*    DE CYCLING E MANTIDA POR REGRA DE NEGOCIO, MESMO QUE HOJE            
101100*    INALCANCAVEL APOS A NORMALIZACAO EM 430                              
101200*--------------------------------------------------------------*          
101300 450-CALC-MET.                                                            
101400                                                                          
101500     IF WS-SES-ATIVIDADE = 'SITTING'                                      
101600        MOVE 1.5  TO  WS-SES-MET                                          
101700     ELSE                                                                 
101800        IF WS-SES-ATIVIDADE = 'STAIRS'                                    
101900           MOVE 8.0  TO  WS-SES-MET                                       
102000        ELSE                                                              
102100           IF WS-SES-ATIVIDADE = 'WALKING'                                
102200              COMPUTE WS-SES-MET =                                        
102300                 3.0 + (0.4 * (WS-SES-VEL-MEDIA-KMH - 3))                 
102400              IF WS-SES-MET < 3.0                                         
102500                 MOVE 3.0  TO  WS-SES-MET                                 
102600              END-IF                                                      
102700              IF WS-SES-MET > 5.0                                         
102800                 MOVE 5.0  TO  WS-SES-MET                                 
102900              END-IF                                                      
103000           ELSE                                                           
103100              IF WS-SES-ATIVIDADE = 'RUNNING'                             
103200                 COMPUTE WS-SES-MET =                                     
103300                    6.0 + (0.6 * WS-SES-VEL-MEDIA-KMH)                    
103400                 IF WS-SES-MET < 7.0                                      
103500                    MOVE 7.0  TO  WS-SES-MET                              
103600                 END-IF                                                   
103700                 IF WS-SES-MET > 12.0                                     
103800                    MOVE 12.0  TO  WS-SES-MET                             
103900                 END-IF                                                   
104000              ELSE                                                        
104100                 IF WS-SES-ATIVIDADE = 'CYCLING'                          
104200                    COMPUTE WS-SES-MET =                                  
104300                       2.0 + (0.5 * WS-SES-VEL-MEDIA-KMH)                 
104400                    IF WS-SES-MET < 6.0                                   
104500                       MOVE 6.0  TO  WS-SES-MET                           
104600                    END-IF                                                
104700                    IF WS-SES-MET > 12.0                                  
104800                       MOVE 12.0  TO  WS-SES-MET                          
104900                    END-IF                                                
105000                 ELSE                                                     
105100                    MOVE 3.5  TO  WS-SES-MET                              
105200                 END-IF                                                   
105300              END-IF                                                      
105400           END-IF                                                         
105500        END-IF                                                            
105600     END-IF                                                               
105700                                                                          
105800     COMPUTE WS-SES-MET-MINUTOS = WS-SES-MET * WS-SES-DURACAO-MIN         
105900     .                                                                    
106000*--------------------------------------------------------------*          
106100*    ESTIMATIVA DE PASSOS POR ATIVIDADE (ARREDONDADO AO                   
106200*    INTEIRO MAIS PROXIMO - CHAMADO 011058/011103)                011058  
106300*--------------------------------------------------------------*          
106400 460-CALC-PASSOS.                                                         
106500                                                                          
106600     IF WS-SES-ATIVIDADE = 'WALKING'                                      
106700        COMPUTE WS-SES-PASSOS-EST ROUNDED =                               
106800           WS-SES-DISTANCIA-KM * 1300                                     
106900     ELSE                                                                 
107000        IF WS-SES-ATIVIDADE = 'RUNNING'                                   
107100           COMPUTE WS-SES-PASSOS-EST ROUNDED =                            
107200              WS-SES-DISTANCIA-KM * 1000                                  
107300        ELSE                                                              
107400           IF WS-SES-ATIVIDADE = 'STAIRS'                                 
107500              COMPUTE WS-SES-PASSOS-EST ROUNDED =                         
107600                 WS-SES-ANDARES * 16                                      
107700           ELSE                                                           
107800              COMPUTE WS-SES-PASSOS-EST ROUNDED =                         
107900                 WS-SES-DISTANCIA-KM * 1200                               
108000           END-IF                                                         
108100        END-IF                                                            
108200     END-IF                                                               
108300     .                                                                    
108400*--------------------------------------------------------------*          
108500*    CALORIAS = MET X 3,5 X PESO(KG) / 200 X MINUTOS POSITIVOS            
108600*--------------------------------------------------------------*          
108700 470-CALC-CALORIAS.                                                       
108800                                                                          
108900     IF WS-SES-DURACAO-MIN < 0                                            
109000        MOVE ZERO  TO  WS-SES-MINUTOS-POSITIVO                            
109100     ELSE                                                                 
109200        MOVE WS-SES-DURACAO-MIN  TO  WS-SES-MINUTOS-POSITIVO              
109300     END-IF                                                               
109400                                                                          
109500     COMPUTE WS-SES-CALORIAS =                                            
109600        WS-SES-MET * 3.5 * WS-PESO-KG / 200 *                             
109700        WS-SES-MINUTOS-POSITIVO                                           
109800     .                                                                    
109900*--------------------------------------------------------------*          
110000*    PREVER A VELOCIDADE 30 SEG A FRENTE VIA MEDIA MOVEL                  
110100*    VIA MEDIA MOVEL EXPONENCIAL (EMA) + COEFICIENTE AR(1)                
110200*    SOBRE A SERIE DE VELOCIDADE POR LEITURA. INDEFINIDA                  
110300*    QUANDO HA MENOS DE 6 LEITURAS OU INTERVALO NAO POSITIVO              
110400*--------------------------------------------------------------*          
110500 500-PREVER-VELOCIDADE.                                                   
110600                                                                          
110700     IF WS-SES-QTD-POSICOES < 6                                           
110800        MOVE 'N'  TO  WS-SES-PREV-VEL-IND                                 
110900     ELSE                                                                 
111000        PERFORM 510-CALC-DT-MEDIANO                                       
111100                                                                          
111200        IF WS-SES-DT-MEDIANO <= 0                                         
111300           MOVE 'N'  TO  WS-SES-PREV-VEL-IND                              
111400        ELSE                                                              
111500           PERFORM 515-CALC-ALFA                                          
111600           PERFORM 520-CALC-EMA-SESSAO                                    
111700           PERFORM 525-CALC-PHI-SESSAO                                    
111800           PERFORM 528-CALC-MEDIA-EMA                                     
111900           PERFORM 530-CALC-QTD-PASSOS-PREV                               
112000           PERFORM 535-ITERAR-PREVISAO                                    
112100                                                                          
112200           IF WS-SES-VEL-ITER < 0                                         
112300              MOVE ZERO  TO  WS-SES-VEL-ITER                              
112400           END-IF                                                         
112500                                                                          
112600           MOVE WS-SES-VEL-ITER  TO  WS-SES-PREV-VEL-30S                  
112700           MOVE 'S'              TO  WS-SES-PREV-VEL-IND                  
112800        END-IF                                                            
112900     END-IF                                                               
113000     .                                                                    
113100*--------------------------------------------------------------*          
113200*    INTERVALO DE AMOSTRA (MEDIANA DOS TEMPOS DE SEGMENTO EM              
113300*    SEGUNDOS), PISO DE 0,1 SEG - CHAMADO 011118                  011118  
113400*--------------------------------------------------------------*          
113500 510-CALC-DT-MEDIANO.                                                     
113600                                                                          
113700     COMPUTE WS-QTD-DT = WS-SES-QTD-POSICOES - 1                          
113800                                                                          
113900     PERFORM 511-COPIAR-1-DT                                              
114000        VARYING WS-IX-POS FROM 2 BY 1                                     
114100        UNTIL WS-IX-POS > WS-SES-QTD-POSICOES                             
114200                                                                          
114300     MOVE 'S'  TO  WS-ORDENAR-TROCOU                                      
114400     PERFORM 512-PASSAR-ORDENACAO UNTIL WS-ORDENAR-TROCOU = 'N'           
114500                                                                          
114600     DIVIDE WS-QTD-DT BY 2 GIVING WS-DT-MEIO                              
114700                          REMAINDER WS-DT-RESTO                           
114800     IF WS-DT-RESTO = 0                                                   
114900        COMPUTE WS-SES-DT-MEDIANO =                                       
115000           (WS-DTORD (WS-DT-MEIO) +                                       
115100            WS-DTORD (WS-DT-MEIO + 1)) / 2                                
115200     ELSE                                                                 
115300        COMPUTE WS-DT-MEIO = WS-DT-MEIO + 1                               
115400        MOVE WS-DTORD (WS-DT-MEIO)  TO  WS-SES-DT-MEDIANO                 
115500     END-IF                                                               
115600                                                                          
115700     IF WS-SES-DT-MEDIANO < 0.1                                           
115800        MOVE 0.1  TO  WS-SES-DT-MEDIANO                                   
115900     END-IF                                                               
116000     .                                                                    
116100*--------------------------------------------------------------*          
116200*    COPIAR UM TEMPO DE SEGMENTO PARA A TABELA DE ORDENACAO               
116300*--------------------------------------------------------------*          
116400 511-COPIAR-1-DT.                                                         
116500                                                                          
116600     COMPUTE WS-IX-DT = WS-IX-POS - 1                                     
116700     MOVE WS-POS-DT-SEGM (WS-IX-POS)  TO  WS-DTORD (WS-IX-DT)             
116800     .                                                                    
116900*--------------------------------------------------------------*          
117000*    UMA PASSADA DA ORDENACAO EM BOLHA (ASCENDENTE)                       
117100*--------------------------------------------------------------*          
117200 512-PASSAR-ORDENACAO.                                                    
117300                                                                          
117400     MOVE 'N'  TO  WS-ORDENAR-TROCOU                                      
117500                                                                          
117600     PERFORM 513-COMPARAR-1-PAR                                           
117700        VARYING WS-IX-DT FROM 1 BY 1                                      
117800        UNTIL WS-IX-DT > WS-QTD-DT - 1                                    
117900     .                                                                    
118000*--------------------------------------------------------------*          
118100*    COMPARAR E TROCAR UM PAR ADJACENTE DA TABELA DE ORDENACAO            
118200*--------------------------------------------------------------*          
118300 513-COMPARAR-1-PAR.                                                      
118400                                                                          
118500     IF WS-DTORD (WS-IX-DT) > WS-DTORD (WS-IX-DT + 1)                     
118600        MOVE WS-DTORD (WS-IX-DT)      TO  WS-DT-TEMP                      
118700        MOVE WS-DTORD (WS-IX-DT + 1)  TO  WS-DTORD (WS-IX-DT)             
118800        MOVE WS-DT-TEMP                TO  WS-DTORD (WS-IX-DT + 1)        
118900        MOVE 'S'  TO  WS-ORDENAR-TROCOU                                   
119000     END-IF                                                               
119100     .                                                                    
119200*--------------------------------------------------------------*          
119300*    FATOR ALFA DA MEDIA MOVEL EXPONENCIAL, LIMITADO A                    
119400*    [0,05 ; 0,5]                                                         
119500*--------------------------------------------------------------*          
119600 515-CALC-ALFA.                                                           
119700                                                                          
119800     COMPUTE WS-SES-ALFA = WS-SES-DT-MEDIANO / 5                          
119900                                                                          
120000     IF WS-SES-ALFA < 0.05                                                
120100        MOVE 0.05  TO  WS-SES-ALFA                                        
120200     END-IF                                                               
120300     IF WS-SES-ALFA > 0.5                                                 
120400        MOVE 0.5   TO  WS-SES-ALFA                                        
120500     END-IF                                                               
120600     .                                                                    
120700*--------------------------------------------------------------*          
120800*    CONSTRUIR A SERIE SUAVIZADA (EMA) DA VELOCIDADE POR LEITURA          
120900*--------------------------------------------------------------*          
121000 520-CALC-EMA-SESSAO.                                                     
121100                                                                          
121200     MOVE WS-POS-VELOCIDADE (1)  TO  WS-EMA (1)                           
121300                                                                          
121400     PERFORM 521-CALC-1-EMA                                               
121500        VARYING WS-IX-EMA FROM 2 BY 1                                     
121600        UNTIL WS-IX-EMA > WS-SES-QTD-POSICOES                             
121700     .                                                                    
121800*--------------------------------------------------------------*          
121900*    UM PONTO DA SERIE EMA: Y(I) = ALFA*S(I) + (1-ALFA)*Y(I-1)            
122000*--------------------------------------------------------------*          
122100 521-CALC-1-EMA.                                                          
122200                                                                          
122300     COMPUTE WS-EMA (WS-IX-EMA) =                                         
122400        (WS-SES-ALFA * WS-POS-VELOCIDADE (WS-IX-EMA)) +                   
122500        ((1 - WS-SES-ALFA) * WS-EMA (WS-IX-EMA - 1))                      
122600     .                                                                    
122700*--------------------------------------------------------------*          
122800*    COEFICIENTE AR(1) SOBRE A SERIE EMA (PHI)                            
122900*--------------------------------------------------------------*          
123000 525-CALC-PHI-SESSAO.                                                     
123100                                                                          
123200     MOVE ZERO  TO  WS-SES-NUM-PHI  WS-SES-DEN-PHI                        
123300                                                                          
123400     PERFORM 526-CALC-1-PHI                                               
123500        VARYING WS-IX-EMA FROM 2 BY 1                                     
123600        UNTIL WS-IX-EMA > WS-SES-QTD-POSICOES                             
123700                                                                          
123800     IF WS-SES-DEN-PHI = 0                                                
123900        MOVE ZERO  TO  WS-SES-PHI                                         
124000     ELSE                                                                 
124100        COMPUTE WS-SES-PHI = WS-SES-NUM-PHI / WS-SES-DEN-PHI              
124200     END-IF                                                               
124300     .                                                                    
124400*--------------------------------------------------------------*          
124500*    ACUMULAR OS PRODUTOS ESCALARES DO COEFICIENTE AR(1)                  
124600*--------------------------------------------------------------*          
124700 526-CALC-1-PHI.                                                          
124800                                                                          
124900     COMPUTE WS-SES-NUM-PHI = WS-SES-NUM-PHI +                            
125000        (WS-EMA (WS-IX-EMA - 1) * WS-EMA (WS-IX-EMA))                     
125100     COMPUTE WS-SES-DEN-PHI = WS-SES-DEN-PHI +                            
125200        (WS-EMA (WS-IX-EMA - 1) * WS-EMA (WS-IX-EMA - 1))                 
125300     .                                                                    
125400*--------------------------------------------------------------*          
125500*    MEDIA DOS ULTIMOS MIN(50,N) VALORES DA SERIE EMA                     
125600*--------------------------------------------------------------*          
125700 528-CALC-MEDIA-EMA.                                                      
125800                                                                          
125900     MOVE 50  TO  WS-QTD-P-MEDIA                                          
126000     IF WS-SES-QTD-POSICOES < 50                                          
126100        MOVE WS-SES-QTD-POSICOES  TO  WS-QTD-P-MEDIA                      
126200     END-IF                                                               
126300                                                                          
126400     COMPUTE WS-IX-INICIO-MEDIA =                                         
126500        WS-SES-QTD-POSICOES - WS-QTD-P-MEDIA + 1                          
126600                                                                          
126700     MOVE ZERO  TO  WS-SES-MEDIA-EMA                                      
126800                                                                          
126900     PERFORM 529-SOMAR-1-EMA                                              
127000        VARYING WS-IX-EMA FROM WS-IX-INICIO-MEDIA BY 1                    
127100        UNTIL WS-IX-EMA > WS-SES-QTD-POSICOES                             
127200                                                                          
127300     COMPUTE WS-SES-MEDIA-EMA = WS-SES-MEDIA-EMA / WS-QTD-P-MEDIA         
127400     .                                                                    
127500*--------------------------------------------------------------*          
127600*    SOMAR UM VALOR DA SERIE EMA PARA A MEDIA                             
127700*--------------------------------------------------------------*          
127800 529-SOMAR-1-EMA.                                                         
127900                                                                          
128000     ADD  WS-EMA (WS-IX-EMA)  TO  WS-SES-MEDIA-EMA                        
128100     .                                                                    
128200*--------------------------------------------------------------*          
128300*    QUANTIDADE DE PASSOS DA ITERACAO (30 SEG / INTERVALO,                
128400*    NO MINIMO 1)                                                         
128500*--------------------------------------------------------------*          
128600 530-CALC-QTD-PASSOS-PREV.                                                
128700                                                                          
128800     COMPUTE WS-SES-QTD-PASSOS-PREV ROUNDED =                             
128900        30 / WS-SES-DT-MEDIANO                                            
129000                                                                          
129100     IF WS-SES-QTD-PASSOS-PREV < 1                                        
129200        MOVE 1  TO  WS-SES-QTD-PASSOS-PREV                                
129300     END-IF                                                               
129400     .                                                                    
129500*--------------------------------------------------------------*          
129600*    ITERAR O MODELO AR(1) A PARTIR DO ULTIMO VALOR DA SERIE              
129700*    EMA, PELA QUANTIDADE DE PASSOS CALCULADA EM 530                      
129800*--------------------------------------------------------------*          
129900 535-ITERAR-PREVISAO.                                                     
130000                                                                          
130100     MOVE WS-EMA (WS-SES-QTD-POSICOES)  TO  WS-SES-VEL-ITER               
130200                                                                          
130300     PERFORM 536-ITERAR-1-PASSO                                           
130400        VARYING WS-IX-ITER FROM 1 BY 1                                    
130500        UNTIL WS-IX-ITER > WS-SES-QTD-PASSOS-PREV                         
130600     .                                                                    
130700*--------------------------------------------------------------*          
130800*    UM PASSO DA ITERACAO: S = PHI*S + (1-PHI)*MEDIA-EMA                  
130900*--------------------------------------------------------------*          
131000 536-ITERAR-1-PASSO.                                                      
131100                                                                          
131200     COMPUTE WS-SES-VEL-ITER =                                            
131300        (WS-SES-PHI * WS-SES-VEL-ITER) +                                  
131400        ((1 - WS-SES-PHI) * WS-SES-MEDIA-EMA)                             
131500     .                                                                    
131600*--------------------------------------------------------------*          
131700*    GRAVAR O RESUMO DA SESSAO NO ARQUIVO RESSES E IMPRIMIR A             
131800*    LINHA DE DETALHE NO RELATORIO RELFIT                                 
131900*--------------------------------------------------------------*          
132000 600-GRAVAR-RESUMO-SESSAO.                                                
132100                                                                          
132200     MOVE WS-SES-ID              TO  WS-SESSAO-ID-R                       
132300     MOVE WS-SES-ATIVIDADE       TO  WS-ATIVIDADE-R                       
132400     COMPUTE WS-DURACAO-MIN-R  ROUNDED = WS-SES-DURACAO-MIN               
132500     COMPUTE WS-DISTANCIA-KM-R ROUNDED = WS-SES-DISTANCIA-KM              
132600     COMPUTE WS-ELEV-GANHO-M-R ROUNDED = WS-SES-ELEV-GANHO-M              
132700     COMPUTE WS-ANDARES-R      ROUNDED = WS-SES-ANDARES                   
132800     COMPUTE WS-MET-R          ROUNDED = WS-SES-MET                       
132900     COMPUTE WS-MET-MINUTOS-R  ROUNDED = WS-SES-MET-MINUTOS               
133000     COMPUTE WS-CALORIAS-R     ROUNDED = WS-SES-CALORIAS                  
133100     MOVE WS-SES-PASSOS-EST      TO  WS-PASSOS-EST-R                      
133200                                                                          
133300     IF WS-SES-VEL-MEDIA-DEF                                              
133400        COMPUTE WS-VEL-MEDIA-R ROUNDED = WS-SES-VEL-MEDIA-KMH             
133500     ELSE                                                                 
133600        MOVE ZERO                  TO  WS-VEL-MEDIA-R                     
133700     END-IF                                                               
133800                                                                          
133900     IF WS-SES-PREV-VEL-DEF                                               
134000        COMPUTE WS-PREV-VEL-R  ROUNDED = WS-SES-PREV-VEL-30S              
134100     ELSE                                                                 
134200        MOVE ZERO                  TO  WS-PREV-VEL-R                      
134300     END-IF                                                               
134400                                                                          
134500                                                                          
134600     IF WS-MODO-VERBOSO-LIGADO                                            
134700        DISPLAY ' * GRAVANDO SESSAO ' WS-CHAVE-SESSAO-ALT                 
134800     END-IF                                                               
134900                                                                          
135000     WRITE REG-RESSES  FROM  WS-REG-RESSES                                
135100     IF WS-FS-RES  NOT = '00'                                             
135200        MOVE 'ERRO NA GRAVACAO DO RESSES'  TO WS-MSG                      
135300        MOVE  WS-FS-RES                    TO WS-FS-MSG                   
135400        GO TO 999-ERRO                                                    
135500     END-IF                                                               
135600                                                                          
135700     PERFORM 610-IMPRIMIR-LINHA-DETALHE                                   
135800     .                                                                    
135900*--------------------------------------------------------------*          
136000*    IMPRIMIR A LINHA DE DETALHE DA SESSAO NO BLOCO 1                     
136100*--------------------------------------------------------------*          
136200 610-IMPRIMIR-LINHA-DETALHE.                                              
136300                                                                          
136400     IF WS-CTLIN-DET > 55                                                 
136500        PERFORM 615-IMPCAB-DETALHE                                        
136600     END-IF                                                               
136700                                                                          
136800     MOVE WS-SESSAO-ID-R      TO  WS-SESSAO-ID-D                          
136900     MOVE WS-ATIVIDADE-R      TO  WS-ATIVIDADE-D                          
137000     MOVE WS-DURACAO-MIN-R    TO  WS-DURACAO-D                            
137100     MOVE WS-DISTANCIA-KM-R   TO  WS-DISTANCIA-D                          
137200     MOVE WS-ELEV-GANHO-M-R   TO  WS-ELEV-GANHO-D                         
137300     MOVE WS-ANDARES-R        TO  WS-ANDARES-D                            
137400     MOVE WS-MET-R            TO  WS-MET-D                                
137500     MOVE WS-MET-MINUTOS-R    TO  WS-MET-MINUTOS-D                        
137600     MOVE WS-CALORIAS-R       TO  WS-CALORIAS-D                           
137700     MOVE WS-PASSOS-EST-R     TO  WS-PASSOS-D                             
137800                                                                          
137900     IF WS-SES-VEL-MEDIA-DEF                                              
138000        MOVE WS-VEL-MEDIA-R   TO  WS-VALOR-EDITADO2                       
138100        MOVE WS-VALOR-EDITADO2 TO WS-VEL-MEDIA-D                          
138200     ELSE                                                                 
138300        MOVE 'N/D'            TO  WS-VEL-MEDIA-D                          
138400     END-IF                                                               
138500                                                                          
138600     IF WS-SES-PREV-VEL-DEF                                               
138700        MOVE WS-PREV-VEL-R    TO  WS-VALOR-EDITADO2                       
138800        MOVE WS-VALOR-EDITADO2 TO WS-PREV-VEL-D                           
138900     ELSE                                                                 
139000        MOVE 'N/D'            TO  WS-PREV-VEL-D                           
139100     END-IF                                                               
139200                                                                          
139300     WRITE REG-RELFIT  FROM  WS-LINDET                                    
139400     IF WS-FS-REL  NOT = '00'                                             
139500        MOVE 'ERRO NA GRAVACAO DO RELFIT'  TO WS-MSG                      
139600        MOVE  WS-FS-REL                    TO WS-FS-MSG                   
139700        GO TO 999-ERRO                                                    
139800     ELSE                                                                 
139900        ADD 1 TO WS-CTIMPR                                                
140000        ADD 1 TO WS-CTLIN-DET                                             
140100     END-IF                                                               
140200     .                                                                    
140300*--------------------------------------------------------------*          
140400*    IMPRIMIR O CABECALHO DO BLOCO 1 - DETALHE POR SESSAO                 
140500*--------------------------------------------------------------*          
140600 615-IMPCAB-DETALHE.                                                      
140700                                                                          
140800     ADD    1        TO WS-PAG-CAB-DET                                    
140900                                                                          
141000     WRITE REG-RELFIT FROM WS-CAB1-DET AFTER ADVANCING TOPO-PAGINA        
141100     IF WS-FS-REL NOT = '00'                                              
141200        MOVE 'ERRO GRAVACAO CAB1-DET' TO WS-MSG                           
141300        MOVE WS-FS-REL TO WS-FS-MSG                                       
141400        GO TO 999-ERRO                                                    
141500     END-IF                                                               
141600                                                                          
141700     WRITE REG-RELFIT FROM WS-HIFEN                                       
141800     IF WS-FS-REL NOT = '00'                                              
141900        MOVE 'ERRO GRAVACAO HIFEN-1' TO WS-MSG                            
142000        MOVE WS-FS-REL TO WS-FS-MSG                                       
142100        GO TO 999-ERRO                                                    
142200     END-IF                                                               
142300                                                                          
142400     WRITE REG-RELFIT FROM WS-CAB2-DET                                    
142500     IF WS-FS-REL NOT = '00'                                              
142600        MOVE 'ERRO GRAVACAO CAB2-DET' TO WS-MSG                           
142700        MOVE WS-FS-REL TO WS-FS-MSG                                       
142800        GO TO 999-ERRO                                                    
142900     END-IF                                                               
143000                                                                          
143100     WRITE REG-RELFIT FROM WS-HIFEN                                       
143200     IF WS-FS-REL NOT = '00'                                              
143300        MOVE 'ERRO GRAVACAO HIFEN-2' TO WS-MSG                            
143400        MOVE WS-FS-REL TO WS-FS-MSG                                       
143500        GO TO 999-ERRO                                                    
143600     END-IF                                                               
143700                                                                          
143800     MOVE 4 TO WS-CTLIN-DET                                               
143900     .                                                                    
144000*--------------------------------------------------------------*          
144100*    ACUMULAR OS TOTAIS POR ATIVIDADE E OS TOTAIS GERAIS                  
144200*--------------------------------------------------------------*          
144300 650-ACUMULAR-TOTAIS.                                                     
144400                                                                          
144500     PERFORM 655-LOCALIZAR-ATIVIDADE                                      
144600                                                                          
144700*-----> ATIVIDADE NAO ENCONTRADA NA TABELA (NAO DEVERIA OCORRER           
144800*-----> APOS A NORMALIZACAO EM 430) - USA A ENTRADA WALKING               
144900*-----> PARA NAO ESTOURAR A TABELA DE 4 POSICOES                          
145000     IF WS-IX-ATV > 4                                                     
145100        DISPLAY ' * ATIVIDADE NAO TABELADA: ' WS-SES-ATIVIDADE            
145200        MOVE 2  TO  WS-IX-ATV                                             
145300     END-IF                                                               
145400                                                                          
145500     MOVE 'S'  TO  WS-ATV-OCORREU (WS-IX-ATV)                             
145600                                                                          
145700     ADD  WS-SES-DISTANCIA-KM                                             
145800          TO  WS-ATV-DISTANCIA-KM (WS-IX-ATV)                             
145900     ADD  WS-SES-DURACAO-MIN                                              
146000          TO  WS-ATV-DURACAO-MIN  (WS-IX-ATV)                             
146100     ADD  WS-SES-CALORIAS                                                 
146200          TO  WS-ATV-CALORIAS     (WS-IX-ATV)                             
146300     ADD  WS-SES-ELEV-GANHO-M                                             
146400          TO  WS-ATV-ELEV-GANHO   (WS-IX-ATV)                             
146500     ADD  WS-SES-ANDARES                                                  
146600          TO  WS-ATV-ANDARES      (WS-IX-ATV)                             
146700     ADD  WS-SES-PASSOS-EST                                               
146800          TO  WS-ATV-PASSOS       (WS-IX-ATV)                             
146900                                                                          
147000     IF WS-SES-PREV-VEL-DEF                                               
147100        ADD  WS-SES-PREV-VEL-30S                                          
147200             TO  WS-ATV-SOMA-PREV (WS-IX-ATV)                             
147300        ADD  1  TO  WS-ATV-QTD-PREV (WS-IX-ATV)                           
147400     END-IF                                                               
147500                                                                          
147600     ADD  WS-SES-DURACAO-MIN     TO  WS-TOTAL-MINUTOS                     
147700     ADD  WS-SES-DISTANCIA-KM    TO  WS-TOTAL-KM                          
147800     ADD  WS-SES-ELEV-GANHO-M    TO  WS-TOTAL-ELEV-GANHO                  
147900     ADD  WS-SES-ANDARES         TO  WS-TOTAL-ANDARES                     
148000     ADD  WS-SES-CALORIAS        TO  WS-TOTAL-KCAL                        
148100     ADD  WS-SES-MET-MINUTOS     TO  WS-TOTAL-MET-MIN                     
148200     .                                                                    
148300*--------------------------------------------------------------*          
148400*    LOCALIZAR A ENTRADA DA TABELA DE ATIVIDADES QUE CORRESPONDE          
148500*    A ATIVIDADE DA SESSAO CORRENTE (TABELA FIXA DE 4 POSICOES,           
148600*    INICIALIZADA EM 020-ABRIR-ARQUIVOS)                                  
148700*--------------------------------------------------------------*          
148800 655-LOCALIZAR-ATIVIDADE.                                                 
148900                                                                          
149000     MOVE 1  TO  WS-IX-ATV                                                
149100                                                                          
149200     PERFORM 656-COMPARAR-ATIVIDADE                                       
149300        VARYING WS-IX-ATV FROM 1 BY 1                                     
149400        UNTIL WS-IX-ATV > 4                                               
149500           OR WS-ATV-NOME (WS-IX-ATV) = WS-SES-ATIVIDADE                  
149600     .                                                                    
149700*--------------------------------------------------------------*          
149800*    CORPO VAZIO DO LACO DE BUSCA (A COMPARACAO E FEITA NA                
149900*    CLAUSULA UNTIL DE 655 - IDIOMA CLASSICO SEM O VERBO SEARCH)          
150000*--------------------------------------------------------------*          
150100 656-COMPARAR-ATIVIDADE.                                                  
150200                                                                          
150300     CONTINUE                                                             
150400     .                                                                    
150500*--------------------------------------------------------------*          
150600*    TOTAIS FINAIS - BLOCO 2 (POR ATIVIDADE) E BLOCO 3 (GERAIS/           
150700*    INSIGHTS DE SAUDE, INCLUINDO O GANHO DE EXPECTATIVA DE VIDA)         
150800*--------------------------------------------------------------*          
150900 700-TOTAIS-FINAIS.                                                       
151000                                                                          
151100     PERFORM 710-IMPRIMIR-TOTAIS-ATIVIDADE                                
151200     PERFORM 730-CALC-DERIVADOS-GERAIS                                    
151300     PERFORM 740-IMPRIMIR-TOTAIS-GERAIS                                   
151400     .                                                                    
151500*--------------------------------------------------------------*          
151600*    IMPRIMIR O BLOCO 2 - TOTAIS POR ATIVIDADE (SOMENTE AS                
151700*    CLASSES QUE OCORRERAM)                                               
151800*--------------------------------------------------------------*          
151900 710-IMPRIMIR-TOTAIS-ATIVIDADE.                                           
152000                                                                          
152100     WRITE REG-RELFIT FROM WS-CAB1-ATV AFTER ADVANCING TOPO-PAGINA        
152200     IF WS-FS-REL NOT = '00'                                              
152300        MOVE 'ERRO GRAVACAO CAB1-ATV' TO WS-MSG                           
152400        MOVE WS-FS-REL TO WS-FS-MSG                                       
152500        GO TO 999-ERRO                                                    
152600     END-IF                                                               
152700                                                                          
152800     WRITE REG-RELFIT FROM WS-HIFEN                                       
152900     WRITE REG-RELFIT FROM WS-CAB2-ATV                                    
153000     WRITE REG-RELFIT FROM WS-HIFEN                                       
153100                                                                          
153200     PERFORM 715-IMPRIMIR-1-ATIVIDADE                                     
153300        VARYING WS-IX-ATV FROM 1 BY 1                                     
153400        UNTIL WS-IX-ATV > 4                                               
153500     .                                                                    
153600*--------------------------------------------------------------*          
153700*    IMPRIMIR UMA LINHA DE TOTAL DE ATIVIDADE, SE OCORREU                 
153800*--------------------------------------------------------------*          
153900 715-IMPRIMIR-1-ATIVIDADE.                                                
154000                                                                          
154100     IF WS-ATV-TEM-DADOS (WS-IX-ATV)                                      
154200        MOVE WS-ATV-NOME (WS-IX-ATV)       TO  WS-ATIVIDADE-T             
154300        MOVE WS-ATV-DISTANCIA-KM (WS-IX-ATV)                              
154400                                            TO  WS-DISTANCIA-T            
154500        MOVE WS-ATV-DURACAO-MIN (WS-IX-ATV) TO  WS-DURACAO-T              
154600        MOVE WS-ATV-CALORIAS (WS-IX-ATV)    TO  WS-CALORIAS-T             
154700        MOVE WS-ATV-ELEV-GANHO (WS-IX-ATV)  TO  WS-ELEV-GANHO-T           
154800        MOVE WS-ATV-ANDARES (WS-IX-ATV)     TO  WS-ANDARES-T              
154900        MOVE WS-ATV-PASSOS (WS-IX-ATV)      TO  WS-PASSOS-T               
155000                                                                          
155100        IF WS-ATV-QTD-PREV (WS-IX-ATV) > 0                                
155200           COMPUTE WS-VALOR-EDITADO2 =                                    
155300              WS-ATV-SOMA-PREV (WS-IX-ATV) /                              
155400              WS-ATV-QTD-PREV  (WS-IX-ATV)                                
155500           MOVE WS-VALOR-EDITADO2  TO  WS-PREV-MED-T                      
155600        ELSE                                                              
155700           MOVE 'N/D'              TO  WS-PREV-MED-T                      
155800        END-IF                                                            
155900                                                                          
156000        WRITE REG-RELFIT  FROM  WS-LINATV                                 
156100        IF WS-FS-REL NOT = '00'                                           
156200           MOVE 'ERRO GRAVACAO LINHA ATV' TO WS-MSG                       
156300           MOVE WS-FS-REL TO WS-FS-MSG                                    
156400           GO TO 999-ERRO                                                 
156500        ELSE                                                              
156600           ADD 1 TO WS-CTIMPR                                             
156700        END-IF                                                            
156800     END-IF                                                               
156900     .                                                                    
157000*--------------------------------------------------------------*          
157100*    CALCULAR OS VALORES DERIVADOS DO BLOCO 3 (MET SEMANAL E              
157200*    GANHO DE EXPECTATIVA DE VIDA)                                        
157300*--------------------------------------------------------------*          
157400 730-CALC-DERIVADOS-GERAIS.                                               
157500                                                                          
157600     COMPUTE WS-TOTAL-MET-MIN-SEMANAL = WS-TOTAL-MET-MIN * 7              
157700                                                                          
157800     PERFORM 750-CALC-ANOS-GANHOS                                         
157900     .                                                                    
158000*--------------------------------------------------------------*          
158100*    GANHO DE EXPECTATIVA DE VIDA (ANOS) A PARTIR DO MET                  
158200*    SEMANAL (W) - FAIXAS FIXAS DA REGRA DE NEGOCIO, TETO 6,7             
158300*--------------------------------------------------------------*          
158400 750-CALC-ANOS-GANHOS.                                                    
158500                                                                          
158600     IF WS-TOTAL-MET-MIN-SEMANAL <= 0                                     
158700        MOVE ZERO  TO  WS-ANOS-GANHOS                                     
158800     ELSE                                                                 
158900        IF WS-TOTAL-MET-MIN-SEMANAL < 150                                 
159000           COMPUTE WS-ANOS-GANHOS =                                       
159100              0.5 * (WS-TOTAL-MET-MIN-SEMANAL / 150)                      
159200        ELSE                                                              
159300           IF WS-TOTAL-MET-MIN-SEMANAL < 300                              
159400              COMPUTE WS-ANOS-GANHOS =                                    
159500                 1.0 + ((WS-TOTAL-MET-MIN-SEMANAL - 150) /                
159600                        150 * 2.0)                                        
159700           ELSE                                                           
159800              IF WS-TOTAL-MET-MIN-SEMANAL < 600                           
159900                 COMPUTE WS-ANOS-GANHOS =                                 
160000                    3.0 + ((WS-TOTAL-MET-MIN-SEMANAL - 300) /             
160100                           300 * 1.2)                                     
160200              ELSE                                                        
160300                 COMPUTE WS-DT-TEMP =                                     
160400                    WS-TOTAL-MET-MIN-SEMANAL - 600                        
160500                 IF WS-DT-TEMP > 900                                      
160600                    MOVE 900  TO  WS-DT-TEMP                              
160700                 END-IF                                                   
160800                 COMPUTE WS-ANOS-GANHOS =                                 
160900                    4.2 + (WS-DT-TEMP / 900 * 2.5)                        
161000              END-IF                                                      
161100           END-IF                                                         
161200        END-IF                                                            
161300     END-IF                                                               
161400     .                                                                    
161500*--------------------------------------------------------------*          
161600*    IMPRIMIR O BLOCO 3 - TOTAIS GERAIS E INSIGHTS DE SAUDE               
161700*    (MONTADO LINHA A LINHA VIA STRING, COMO EM 015-DATA-HORA)            
161800*--------------------------------------------------------------*          
161900 740-IMPRIMIR-TOTAIS-GERAIS.                                              
162000                                                                          
162100     WRITE REG-RELFIT FROM WS-CAB1-ATV AFTER ADVANCING TOPO-PAGINA        
162200     MOVE SPACES TO WS-LINGER                                             
162300     STRING ' TOTAIS GERAIS E PROJECAO DE SAUDE'                          
162400        DELIMITED BY SIZE INTO WS-LINGER                                  
162500     WRITE REG-RELFIT FROM WS-LINGER                                      
162600     WRITE REG-RELFIT FROM WS-HIFEN                                       
162700                                                                          
162800     MOVE WS-TOTAL-MINUTOS  TO  WS-VALOR-EDITADO                          
162900     MOVE SPACES TO WS-LINGER                                             
163000     STRING ' TOTAL DE MINUTOS ...........: ' WS-VALOR-EDITADO            
163100        DELIMITED BY SIZE INTO WS-LINGER                                  
163200     WRITE REG-RELFIT FROM WS-LINGER                                      
163300                                                                          
163400     MOVE WS-TOTAL-KM  TO  WS-VALOR-EDITADO                               
163500     MOVE SPACES TO WS-LINGER                                             
163600     STRING ' TOTAL DE QUILOMETROS .......: ' WS-VALOR-EDITADO            
163700        DELIMITED BY SIZE INTO WS-LINGER                                  
163800     WRITE REG-RELFIT FROM WS-LINGER                                      
163900                                                                          
164000     MOVE WS-TOTAL-ELEV-GANHO  TO  WS-VALOR-EDITADO                       
164100     MOVE SPACES TO WS-LINGER                                             
164200     STRING ' TOTAL GANHO DE ALTITUDE (M).: ' WS-VALOR-EDITADO            
164300        DELIMITED BY SIZE INTO WS-LINGER                                  
164400     WRITE REG-RELFIT FROM WS-LINGER                                      
164500                                                                          
164600     MOVE WS-TOTAL-ANDARES  TO  WS-VALOR-EDITADO                          
164700     MOVE SPACES TO WS-LINGER                                             
164800     STRING ' TOTAL DE ANDARES SUBIDOS ...: ' WS-VALOR-EDITADO            
164900        DELIMITED BY SIZE INTO WS-LINGER                                  
165000     WRITE REG-RELFIT FROM WS-LINGER                                      
165100                                                                          
165200     MOVE WS-TOTAL-KCAL  TO  WS-VALOR-EDITADO                             
165300     MOVE SPACES TO WS-LINGER                                             
165400     STRING ' TOTAL DE CALORIAS (KCAL) ...: ' WS-VALOR-EDITADO            
165500        DELIMITED BY SIZE INTO WS-LINGER                                  
165600     WRITE REG-RELFIT FROM WS-LINGER                                      
165700                                                                          
165800     MOVE WS-TOTAL-MET-MIN  TO  WS-VALOR-EDITADO                          
165900     MOVE SPACES TO WS-LINGER                                             
166000     STRING ' TOTAL DE MET-MINUTOS .......: ' WS-VALOR-EDITADO            
166100        DELIMITED BY SIZE INTO WS-LINGER                                  
166200     WRITE REG-RELFIT FROM WS-LINGER                                      
166300                                                                          
166400     MOVE WS-TOTAL-MET-MIN-SEMANAL  TO  WS-VALOR-EDITADO                  
166500     MOVE SPACES TO WS-LINGER                                             
166600     STRING ' MET-MINUTOS SEMANAIS PROJ...: ' WS-VALOR-EDITADO            
166700        DELIMITED BY SIZE INTO WS-LINGER                                  
166800     WRITE REG-RELFIT FROM WS-LINGER                                      
166900                                                                          
167000     MOVE WS-ANOS-GANHOS  TO  WS-VALOR-EDITADO2                           
167100     MOVE SPACES TO WS-LINGER                                             
167200     STRING ' GANHO PROJETADO DE VIDA(ANOS): ' WS-VALOR-EDITADO2          
167300        DELIMITED BY SIZE INTO WS-LINGER                                  
167400     WRITE REG-RELFIT FROM WS-LINGER                                      
167500     IF WS-FS-REL NOT = '00'                                              
167600        MOVE 'ERRO GRAVACAO TOTAIS GERAIS' TO WS-MSG                      
167700        MOVE WS-FS-REL TO WS-FS-MSG                                       
167800        GO TO 999-ERRO                                                    
167900     ELSE                                                                 
168000        ADD 9 TO WS-CTIMPR                                                
168100     END-IF                                                               
168200     .                                                                    
168300*--------------------------------------------------------------*          
168400*    SENO DE UM ANGULO EM RADIANOS (SERIE DE TAYLOR, 5 TERMOS)            
168500*    SEN(X) = X*(1 - X2/6 + X2**2/120 - X2**3/5040 + X2**4/               
168600*    362880) ONDE X2 = X*X - CHAMADO 011001                       011001  
168700*--------------------------------------------------------------*          
168800 810-CALC-SENO.                                                           
168900                                                                          
169000     COMPUTE WS-ANG-X2 = WS-ANG-RAD * WS-ANG-RAD                          
169100                                                                          
169200     COMPUTE WS-SENO-RES =                                                
169300        WS-ANG-RAD *                                                      
169400        (1 - (WS-ANG-X2 / 6) +                                            
169500             (WS-ANG-X2 * WS-ANG-X2 / 120) -                              
169600             (WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 / 5040) +                 
169700             (WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 /             
169800              362880))                                                    
169900     .                                                                    
170000*--------------------------------------------------------------*          
170100*    COSSENO DE UM ANGULO EM RADIANOS (SERIE DE TAYLOR, 6                 
170200*    TERMOS) COS(X) = 1 - X2/2 + X2**2/24 - X2**3/720 +                   
170300*    X2**4/40320 - X2**5/3628800 ONDE X2 = X*X                            
170400*--------------------------------------------------------------*          
170500 820-CALC-COSENO.                                                         
170600                                                                          
170700     COMPUTE WS-ANG-X2 = WS-ANG-RAD * WS-ANG-RAD                          
170800                                                                          
170900     COMPUTE WS-COSSENO-RES =                                             
171000        1 - (WS-ANG-X2 / 2) +                                             
171100            (WS-ANG-X2 * WS-ANG-X2 / 24) -                                
171200            (WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 / 720) +                   
171300            (WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 /              
171400             40320) -                                                     
171500            (WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 * WS-ANG-X2 *              
171600             WS-ANG-X2 / 3628800)                                         
171700     .                                                                    
171800*--------------------------------------------------------------*          
171900*    ARCOTANGENTE DE Z, 0 <= Z <= 1 (POLINOMIO MINIMAX DE                 
172000*    ABRAMOWITZ & STEGUN 4.4.49, ERRO MAXIMO 1E-5 RADIANO)                
172100*--------------------------------------------------------------*          
172200 830-CALC-ARCOTANGENTE.                                                   
172300                                                                          
172400     COMPUTE WS-ARCTG-Z2 = WS-ARCTG-ARG * WS-ARCTG-ARG                    
172500                                                                          
172600     COMPUTE WS-ARCTG-RES =                                               
172700        WS-ARCTG-ARG *                                                    
172800        (0.9998660 -                                                      
172900         (WS-ARCTG-Z2 *                                                   
173000          (0.3302995 -                                                    
173100           (WS-ARCTG-Z2 *                                                 
173200            (0.1801410 -                                                  
173300             (WS-ARCTG-Z2 *                                               
173400              (0.0851330 - (WS-ARCTG-Z2 * 0.0208351))))))))               
173500     .                                                                    
173600*--------------------------------------------------------------*          
173700*    RAIZ QUADRADA POR NEWTON-RAPHSON (12 ITERACOES, SEM USO              
173800*    DA FUNCAO INTRINSECA SQRT)                                           
173900*--------------------------------------------------------------*          
174000 840-CALC-RAIZ.                                                           
174100                                                                          
174200     IF WS-RAIZ-ARG <= 0                                                  
174300        MOVE ZERO  TO  WS-RAIZ-RES                                        
174400     ELSE                                                                 
174500        COMPUTE WS-RAIZ-RES = (WS-RAIZ-ARG + 1) / 2                       
174600                                                                          
174700        PERFORM 841-ITERAR-RAIZ                                           
174800           VARYING WS-RAIZ-IX FROM 1 BY 1                                 
174900           UNTIL WS-RAIZ-IX > 12                                          
175000     END-IF                                                               
175100     .                                                                    
175200*--------------------------------------------------------------*          
175300*    UMA ITERACAO DE NEWTON-RAPHSON: G = (G + ARG/G) / 2                  
175400*--------------------------------------------------------------*          
175500 841-ITERAR-RAIZ.                                                         
175600                                                                          
175700     COMPUTE WS-RAIZ-RES ROUNDED =                                        
175800        (WS-RAIZ-RES + (WS-RAIZ-ARG / WS-RAIZ-RES)) / 2                   
175900     .                                                                    
176000*---------------> FIM DO PROGRAMA CGPRG012 <                              
